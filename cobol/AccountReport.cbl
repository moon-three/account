000100*****************************************************************
000200* ACCOUNT-REPORT
000300*    Reads the posting detail file ACCOUNT-MAINT and ACCOUNT-POST
000400*    wrote during the run and prints the nightly transaction-
000500*    posting report - one line per request, plus control-break
000600*    totals for successful use/cancel postings and a count of
000700*    rejected requests by error code.
000800*
000900* Files Used
001000*    - Posting Detail File (indexed) : ACCTDTL.TXT
001100*    - Posting Report File           : ACCTRPRT.TXT
001200*
001300* CHANGE LOG
001400*    11/24/16  ACCT-TEAM  ORIGINAL - INVENTORY-REPORT, PRINTED
001500*                         THE INVENTORY AND REORDER REPORTS.
001600*    05/28/87  RKD  TICKET DP-0123  RECAST AS ACCOUNT-REPORT FOR
001700*                   THE DEPOSIT SYSTEM - ONE DETAIL FILE IN PLACE
001800*                   OF THE OLD MASTER/SUPPLIER JOIN.
001900*    06/30/94  JFB  TICKET DP-0515  ADDED THE REJECTED-REQUEST
002000*                   BREAKDOWN BY ERROR CODE AT END OF RUN.
002100*    07/21/99  RKD  TICKET DP-0603  Y2K - TITLE DATE NOW STAMPED
002200*                   FROM DATE YYYYMMDD, NOT THE OLD 2-DIGIT YEAR.
002300*    02/14/01  LMS  TICKET AC-0236  COLUMN LAYOUT NOW MATCHES THE
002400*                   POSTING DETAIL RECORD, NOT THE OLD PART LINE.
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.               ACCOUNT-REPORT.
002800 AUTHOR.                   R K DELACROIX.
002900 INSTALLATION.             FIRST COMMONWEALTH SAVINGS - DP DIV.
003000 DATE-WRITTEN.             MAY 28, 1987.
003100 DATE-COMPILED.
003200 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.          ASUS X751.
003800 OBJECT-COMPUTER.          ASUS X751.
003900 SPECIAL-NAMES.            C01 IS TOP-OF-FORM.
004000*----------------------------------------------------------------
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT  ACCT-DETAIL-FILE
004400             ASSIGN TO "D:\ACCTDTL.TXT"
004500             ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT  POSTING-REPORT-OUT
004800             ASSIGN TO "D:\ACCTRPRT.TXT"
004900             ORGANIZATION IS LINE SEQUENTIAL.
005000*****************************************************************
005100 DATA DIVISION.
005200*----------------------------------------------------------------
005300 FILE SECTION.
005400 FD  ACCT-DETAIL-FILE
005500     RECORD CONTAINS 100 CHARACTERS
005600     DATA RECORD IS ACCTDTL-RECORD.
005700     COPY "ACCTDTL.cpy".
005800
005900 FD  POSTING-REPORT-OUT
006000     RECORD CONTAINS 108 CHARACTERS
006100     DATA RECORD IS POSTING-REPORT-LINE.
006200 01  POSTING-REPORT-LINE         PIC X(108).
006300*----------------------------------------------------------------
006400 WORKING-STORAGE SECTION.
006500*----------------------------------------------------------------
006600* 02/14/01 LMS AC-0236 - COLUMN ORDER FOLLOWS THE REPORT SPEC:
006700* OPERATION(12) ACCOUNT-NO(10) RESULT(1) TXN-ID(32) AMOUNT(15)
006800* ERROR-CODE(30), ONE SPACE BETWEEN COLUMNS.
006900 01  RPT-DETAIL-LINE.
007000     05  FILLER                 PIC X(01) VALUE SPACES.
007100     05  RPT-OPERATION           PIC X(12).
007200     05  FILLER                 PIC X(01) VALUE SPACES.
007300     05  RPT-ACCOUNT-NUMBER      PIC X(10).
007400     05  FILLER                 PIC X(01) VALUE SPACES.
007500     05  RPT-RESULT              PIC X(01).
007600     05  FILLER                 PIC X(03) VALUE SPACES.
007700     05  RPT-TRANSACTION-ID      PIC X(32).
007800     05  FILLER                 PIC X(01) VALUE SPACES.
007900     05  RPT-AMOUNT              PIC -(14)9.
008000     05  FILLER                 PIC X(01) VALUE SPACES.
008100     05  RPT-ERROR-CODE          PIC X(30).
008200*    ONE MOVE BLANKS THE WHOLE LINE BEFORE A DETAIL IS BUILT.
008300 01  RPT-DETAIL-LINE-X REDEFINES RPT-DETAIL-LINE
008400                                 PIC X(108).
008500*
008600 01  RPT-HEADER-LINE.
008700     05  FILLER                 PIC X(01) VALUE SPACES.
008800     05  FILLER                 PIC X(12) VALUE "OPERATION".
008900     05  FILLER                 PIC X(01) VALUE SPACES.
009000     05  FILLER                 PIC X(10) VALUE "ACCOUNT NO".
009100     05  FILLER                 PIC X(01) VALUE SPACES.
009200     05  FILLER                 PIC X(01) VALUE "R".
009300     05  FILLER                 PIC X(03) VALUE SPACES.
009400     05  FILLER                 PIC X(32) VALUE
009500                                 "TRANSACTION ID".
009600     05  FILLER                 PIC X(01) VALUE SPACES.
009700     05  FILLER                 PIC X(15) VALUE "AMOUNT".
009800     05  FILLER                 PIC X(01) VALUE SPACES.
009900     05  FILLER                 PIC X(30) VALUE "ERROR CODE".
010000*
010100 01  RPT-TITLE-LINE.
010200     05  FILLER                 PIC X(09) VALUE SPACES.
010300     05  FILLER                 PIC X(27) VALUE
010400                                 "ACCOUNT POSTING REPORT FOR".
010500     05  FILLER                 PIC X(02) VALUE SPACES.
010600     05  RPT-TITLE-YYYY          PIC 9(04).
010700     05  FILLER                 PIC X(01) VALUE "-".
010800     05  RPT-TITLE-MM            PIC 9(02).
010900     05  FILLER                 PIC X(01) VALUE "-".
011000     05  RPT-TITLE-DD            PIC 9(02).
011100*
011200 01  RPT-TOTAL-LINE.
011300     05  FILLER                 PIC X(02) VALUE SPACES.
011400     05  RPT-TOTAL-LABEL         PIC X(28).
011500     05  RPT-TOTAL-COUNT         PIC ZZZ,ZZ9.
011600     05  FILLER                 PIC X(03) VALUE SPACES.
011700     05  RPT-TOTAL-AMOUNT        PIC -(14)9.
011800*
011900 01  RPT-REJECT-LINE.
012000     05  FILLER                 PIC X(02) VALUE SPACES.
012100     05  RPT-REJECT-CODE         PIC X(30).
012200     05  FILLER                 PIC X(03) VALUE SPACES.
012300     05  RPT-REJECT-COUNT        PIC ZZZ,ZZ9.
012400*
012500 01  RPT-FOOTER-LINE.
012600     05  FILLER                 PIC X(02) VALUE SPACES.
012700     05  RPT-FOOTER-NAME         PIC X(20).
012800     05  RPT-FOOTER-COUNT        PIC ZZZ,ZZ9.
012900*----------------------------------------------------------------
013000 01  SWITCHES-AND-COUNTERS.
013100     05  EOF-SW                  PIC X(01) VALUE "N".
013200         88  NOMORE-DETAIL            VALUE "Y".
013300     05  READ-CNT                 PIC 9(05) COMP VALUE ZERO.
013400     05  WRITE-CNT                PIC 9(05) COMP VALUE ZERO.
013500     05  LINE-CNT                 PIC 9(03) COMP VALUE ZERO.
013600     05  FILLER                   PIC X(03).
013700*
013800 01  ACCUMULATORS.
013900     05  WS-USE-SUCCESS-COUNT      PIC 9(07) COMP VALUE ZERO.
014000     05  WS-USE-SUCCESS-TOTAL      PIC S9(15) COMP-3 VALUE ZERO.
014100     05  WS-CANCEL-SUCCESS-COUNT   PIC 9(07) COMP VALUE ZERO.
014200     05  WS-CANCEL-SUCCESS-TOTAL   PIC S9(15) COMP-3 VALUE ZERO.
014300     05  FILLER                    PIC X(04).
014400*
014500*    06/30/94 JFB DP-0515 - REJECT-CODE TABLE, SAME SHAPE AS THE
014600*    OLD DAY-RECORD/DAY-TABLE WEEKDAY LOOKUP - A SEEDED LIST OF
014700*    NAMES REDEFINED AS AN OCCURS TABLE, SEARCHED BY NAME.  SLOT
014800*    12 IS A CATCH-ALL FOR ANY CODE NOT ON THIS LIST.
014900 01  WS-ERROR-CODE-SEED.
015000     05  FILLER  PIC X(30) VALUE "USER_NOT_FOUND".
015100     05  FILLER  PIC X(30) VALUE "MAX_ACCOUNT_PER_USER_10".
015200     05  FILLER  PIC X(30) VALUE "ACCOUNT_NOT_FOUND".
015300     05  FILLER  PIC X(30) VALUE "USER_ACCOUNT_UN_MATCH".
015400     05  FILLER  PIC X(30) VALUE "ACCOUNT_ALREADY_UNREGISTERED".
015500     05  FILLER  PIC X(30) VALUE "BALANCE_NOT_EMPTY".
015600     05  FILLER  PIC X(30) VALUE "AMOUNT_EXCEED_BALANCE".
015700     05  FILLER  PIC X(30) VALUE "TRANSACTION_NOT_FOUND".
015800     05  FILLER  PIC X(30) VALUE "CANCEL_MUST_FULLY".
015900     05  FILLER  PIC X(30) VALUE "TRANSACTION_ACCOUNT_UN_MATCH".
016000     05  FILLER  PIC X(30) VALUE "INVALID_REQUEST".
016100     05  FILLER  PIC X(30) VALUE "OTHER".
016200 01  WS-ERROR-CODE-TABLE REDEFINES WS-ERROR-CODE-SEED.
016300     05  WS-ERROR-CODE-NAME      PIC X(30) OCCURS 12 TIMES.
016400 01  WS-ERROR-COUNTS.
016450     05  WS-ERROR-CODE-COUNT     PIC 9(05) COMP OCCURS 12 TIMES.
016475     05  FILLER                  PIC X(02).
016600 01  WS-ERROR-SUBSCRIPT          PIC S9(04) COMP VALUE ZERO.
016700*
016800*    CURRENT-DATE BREAKOUT FOR THE TITLE LINE ONLY.
016900 01  WS-SYSTEM-DATE               PIC 9(08).
017000 01  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
017100     05  WS-DATE-YYYY               PIC 9(04).
017200     05  WS-DATE-MM                 PIC 9(02).
017300     05  WS-DATE-DD                 PIC 9(02).
017400*****************************************************************
017500 PROCEDURE DIVISION.
017600*----------------------------------------------------------------
017700* Main procedure
017800*----------------------------------------------------------------
017900 100-PRINT-POSTING-REPORT.
018000     PERFORM 200-INITIATE-REPORT.
018100     PERFORM 200-PRINT-DETAIL-LINES
018200         UNTIL NOMORE-DETAIL.
018300     PERFORM 200-TERMINATE-REPORT.
018400     STOP RUN.
018500*----------------------------------------------------------------
018600 200-INITIATE-REPORT.
018700     PERFORM 300-OPEN-REPORT-FILES.
018800     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
018900     PERFORM 300-READ-DETAIL-FILE.
019000     PERFORM 300-PRINT-REPORT-TITLE.
019100     PERFORM 300-PRINT-REPORT-HEADER.
019200*----------------------------------------------------------------
019300* Page-skip every 40 lines, print a detail line, roll it into
019400* the control-break totals, then move on to the next request.
019500*----------------------------------------------------------------
019600 200-PRINT-DETAIL-LINES.
019700     IF LINE-CNT > 40
019800         PERFORM 300-REPORT-PAGESKIP
019900     END-IF.
020000     PERFORM 300-PRINT-DETAIL-LINE.
020100     PERFORM 300-ACCUMULATE-CONTROL-TOTALS.
020200     PERFORM 300-READ-DETAIL-FILE.
020300*----------------------------------------------------------------
020400 200-TERMINATE-REPORT.
020500     PERFORM 300-PRINT-REPORT-TOTALS.
020600     PERFORM 300-CLOSE-REPORT-FILES.
020700*----------------------------------------------------------------
020800 300-OPEN-REPORT-FILES.
020900     OPEN    INPUT   ACCT-DETAIL-FILE
021000             OUTPUT  POSTING-REPORT-OUT.
021100*----------------------------------------------------------------
021200 300-INITIALIZE-SWITCHES-AND-COUNTERS.
021300     INITIALIZE SWITCHES-AND-COUNTERS
021400                ACCUMULATORS
021500                WS-ERROR-COUNTS.
021600*----------------------------------------------------------------
021700 300-READ-DETAIL-FILE.
021800     READ ACCT-DETAIL-FILE
021900         AT END      MOVE "Y" TO EOF-SW
022000         NOT AT END  ADD 1 TO READ-CNT
022100                     ADD 1 TO LINE-CNT.
022200*----------------------------------------------------------------
022300 300-PRINT-REPORT-TITLE.
022400     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
022500     MOVE WS-DATE-YYYY TO RPT-TITLE-YYYY.
022600     MOVE WS-DATE-MM   TO RPT-TITLE-MM.
022700     MOVE WS-DATE-DD   TO RPT-TITLE-DD.
022800     WRITE POSTING-REPORT-OUT FROM RPT-TITLE-LINE
022900         AFTER ADVANCING 1 LINES.
023000*----------------------------------------------------------------
023100 300-PRINT-REPORT-HEADER.
023200     WRITE POSTING-REPORT-OUT FROM RPT-HEADER-LINE
023300         AFTER ADVANCING 2 LINES.
023400     MOVE SPACES TO POSTING-REPORT-LINE.
023500     WRITE POSTING-REPORT-OUT.
023600*----------------------------------------------------------------
023700 300-REPORT-PAGESKIP.
023800     MOVE SPACES TO POSTING-REPORT-LINE.
023900     WRITE POSTING-REPORT-OUT AFTER ADVANCING PAGE.
024000     PERFORM 300-PRINT-REPORT-HEADER.
024100     MOVE ZERO TO LINE-CNT.
024200*----------------------------------------------------------------
024300 300-PRINT-DETAIL-LINE.
024400     MOVE SPACES          TO RPT-DETAIL-LINE-X.
024500     MOVE DT-OPERATION     TO RPT-OPERATION.
024600     MOVE DT-ACCOUNT-NUMBER TO RPT-ACCOUNT-NUMBER.
024700     MOVE DT-RESULT        TO RPT-RESULT.
024800     MOVE DT-TRANSACTION-ID TO RPT-TRANSACTION-ID.
024900     MOVE DT-AMOUNT        TO RPT-AMOUNT.
025000     MOVE DT-ERROR-CODE    TO RPT-ERROR-CODE.
025100     WRITE POSTING-REPORT-OUT FROM RPT-DETAIL-LINE.
025200     ADD 1 TO WRITE-CNT.
025300*----------------------------------------------------------------
025400* RULE-DRIVEN TOTALS - SUCCESSFUL USE, SUCCESSFUL CANCEL, AND A
025500* REJECT COUNT BY ERROR CODE FOR EVERYTHING ELSE THAT FAILED.
025600*----------------------------------------------------------------
025700 300-ACCUMULATE-CONTROL-TOTALS.
025800     EVALUATE TRUE
025900         WHEN DT-OP-USE AND DT-RESULT-SUCCESS
026000             ADD 1         TO WS-USE-SUCCESS-COUNT
026100             ADD DT-AMOUNT TO WS-USE-SUCCESS-TOTAL
026200         WHEN DT-OP-CANCEL AND DT-RESULT-SUCCESS
026300             ADD 1         TO WS-CANCEL-SUCCESS-COUNT
026400             ADD DT-AMOUNT TO WS-CANCEL-SUCCESS-TOTAL
026500         WHEN DT-RESULT-FAILURE
026600             PERFORM 400-TALLY-REJECT
026700         WHEN OTHER
026800             CONTINUE
026900     END-EVALUATE.
027000*----------------------------------------------------------------
027100 300-PRINT-REPORT-TOTALS.
027200     PERFORM 400-PRINT-USE-TOTAL.
027300     PERFORM 400-PRINT-CANCEL-TOTAL.
027400     PERFORM 400-PRINT-REJECT-TOTALS.
027500     PERFORM 400-PRINT-RUN-FOOTER.
027600*----------------------------------------------------------------
027700 300-CLOSE-REPORT-FILES.
027800     CLOSE   ACCT-DETAIL-FILE
027900             POSTING-REPORT-OUT.
028000*----------------------------------------------------------------
028100* FIND THE SEEDED SLOT MATCHING THIS ERROR CODE; ANYTHING NOT ON
028200* THE SEEDED LIST FALLS THROUGH TO SLOT 12, "OTHER".
028300*----------------------------------------------------------------
028400 400-TALLY-REJECT.
028500     MOVE 1 TO WS-ERROR-SUBSCRIPT.
028600     PERFORM 500-STEP-ERROR-SLOT
028700         UNTIL WS-ERROR-SUBSCRIPT = 12
028800         OR WS-ERROR-CODE-NAME (WS-ERROR-SUBSCRIPT)
028900                                   = DT-ERROR-CODE.
029000     ADD 1 TO WS-ERROR-CODE-COUNT (WS-ERROR-SUBSCRIPT).
029100*----------------------------------------------------------------
029200 500-STEP-ERROR-SLOT.
029300     ADD 1 TO WS-ERROR-SUBSCRIPT.
029400*----------------------------------------------------------------
029500 400-PRINT-USE-TOTAL.
029600     MOVE "SUCCESSFUL USE COUNT/TOTAL" TO RPT-TOTAL-LABEL.
029700     MOVE WS-USE-SUCCESS-COUNT         TO RPT-TOTAL-COUNT.
029800     MOVE WS-USE-SUCCESS-TOTAL         TO RPT-TOTAL-AMOUNT.
029900     WRITE POSTING-REPORT-OUT FROM RPT-TOTAL-LINE
030000         AFTER ADVANCING 3 LINES.
030100*----------------------------------------------------------------
030200 400-PRINT-CANCEL-TOTAL.
030300     MOVE "SUCCESSFUL CANCEL COUNT/TOT" TO RPT-TOTAL-LABEL.
030400     MOVE WS-CANCEL-SUCCESS-COUNT       TO RPT-TOTAL-COUNT.
030500     MOVE WS-CANCEL-SUCCESS-TOTAL       TO RPT-TOTAL-AMOUNT.
030600     WRITE POSTING-REPORT-OUT FROM RPT-TOTAL-LINE
030700         AFTER ADVANCING 1 LINES.
030800*----------------------------------------------------------------
030900 400-PRINT-REJECT-TOTALS.
031000     PERFORM 500-PRINT-ONE-REJECT-LINE
031100         VARYING WS-ERROR-SUBSCRIPT FROM 1 BY 1
031200         UNTIL WS-ERROR-SUBSCRIPT > 12.
031300*----------------------------------------------------------------
031400 500-PRINT-ONE-REJECT-LINE.
031500     IF WS-ERROR-CODE-COUNT (WS-ERROR-SUBSCRIPT) > 0
031600         MOVE WS-ERROR-CODE-NAME (WS-ERROR-SUBSCRIPT)
031700                                    TO RPT-REJECT-CODE
031800         MOVE WS-ERROR-CODE-COUNT (WS-ERROR-SUBSCRIPT)
031900                                    TO RPT-REJECT-COUNT
032000         WRITE POSTING-REPORT-OUT FROM RPT-REJECT-LINE
032100             AFTER ADVANCING 1 LINES
032200     END-IF.
032300*----------------------------------------------------------------
032400 400-PRINT-RUN-FOOTER.
032500     MOVE "REQUESTS READ"      TO RPT-FOOTER-NAME.
032600     MOVE READ-CNT             TO RPT-FOOTER-COUNT.
032700     WRITE POSTING-REPORT-OUT FROM RPT-FOOTER-LINE
032800         AFTER ADVANCING 2 LINES.
032900     MOVE "REQUESTS WRITTEN"   TO RPT-FOOTER-NAME.
033000     MOVE WRITE-CNT            TO RPT-FOOTER-COUNT.
033100     WRITE POSTING-REPORT-OUT FROM RPT-FOOTER-LINE.
