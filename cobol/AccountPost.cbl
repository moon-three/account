000100*****************************************************************
000200* ACCOUNT-POST
000300*    Transaction posting.  Processes today's use-balance and
000400*    cancel-balance requests against the ACCOUNT working master,
000500*    appending a row to the TRANSACTION ledger for every request
000600*    that reaches a posted outcome, success or failure.  Detail
000700*    rows are appended to the same report file ACCOUNT-MAINT
000800*    started earlier in the run.
000900*
001000* Files Used
001100*    - Use-Balance Requests     : USEREQ.TXT
001200*    - Cancel-Balance Requests  : CNCLREQ.TXT
001210*    - Query-Transaction Requests  : QRYREQ.TXT
001220*    - Query-Transaction Responses : QRYRESP.TXT
001300*    - Customer Working File (indexed) : ACCTUSR
001400*    - Account Working File (indexed)  : ACCTMST
001500*    - Transaction Ledger (indexed)    : ACCTTRN
001600*    - Posting Detail File (report input, appended) : ACCTDTL.TXT
001700*
001800* CHANGE LOG
001900*    11/24/16  ACCT-TEAM  ORIGINAL - BATCH-UPDATE, A BALANCED
002000*                         MASTER/TRANSACTION MATCH-MERGE PROGRAM.
002100*    05/22/87  RKD  TICKET DP-0122  RECAST AS ACCOUNT-POST FOR
002200*                   THE DEPOSIT SYSTEM - KEYED LOOKUPS REPLACE
002300*                   THE OLD SORTED BALANCED-LINE MERGE, SINCE THE
002400*                   ACCOUNT MASTER IS NOW INDEXED BY NUMBER.
002500*    04/11/89  RKD  TICKET DP-0363  TRANSACTION-ID NOW DRAWN FROM
002600*                   GENERATE-KEY, ONE LEDGER ROW PER REQUEST.
002700*    06/30/94  JFB  TICKET DP-0514  CANCEL NOW CHECKS FULL-AMOUNT
002800*                   MATCH AND TRANSACTION/ACCOUNT MATCH IN ORDER.
002900*    07/21/99  RKD  TICKET DP-0602  Y2K - TIMESTAMP NOW STAMPED
003000*                   FROM DATE YYYYMMDD, NOT THE OLD 2-DIGIT YEAR.
003100*    02/14/01  LMS  TICKET AC-0235  DETAIL FILE NOW OPENED EXTEND
003200*                   SO ACCOUNT-MAINT'S ROWS SURVIVE THE SAME RUN.
003210*    02/14/26  RFM  TICKET AC-0271  ADDED THE STANDALONE
003220*                   QUERY-TRANSACTION REQUEST/RESPONSE PASS -
003230*                   AUDIT WANTED TO PULL A TRANSACTION BY ID
003240*                   WITHOUT RUNNING IT THROUGH A CANCEL.  LOOKUP
003250*                   PARAGRAPH NOW KEYS OFF WS-LOOKUP-KEY SO BOTH
003260*                   CALLERS SHARE IT.
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.               ACCOUNT-POST.
003600 AUTHOR.                   R K DELACROIX.
003700 INSTALLATION.             FIRST COMMONWEALTH SAVINGS - DP DIV.
003800 DATE-WRITTEN.             MAY 22, 1987.
003900 DATE-COMPILED.
004000 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*----------------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.          ASUS X751.
004600 OBJECT-COMPUTER.          ASUS X751.
004700 SPECIAL-NAMES.            C01 IS TOP-OF-FORM.
004800*----------------------------------------------------------------
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT  USE-REQUEST-FILE
005200             ASSIGN TO "D:\USEREQ.TXT"
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT  CANCEL-REQUEST-FILE
005600             ASSIGN TO "D:\CNCLREQ.TXT"
005700             ORGANIZATION IS LINE SEQUENTIAL.
005710
005720*    02/14/26 RFM AC-0271 - STANDALONE QUERY-TRANSACTION REQUEST.
005730     SELECT  QUERY-REQUEST-FILE
005740             ASSIGN TO "D:\QRYREQ.TXT"
005750             ORGANIZATION IS LINE SEQUENTIAL.
005760
005770     SELECT  QUERY-RESPONSE-FILE
005780             ASSIGN TO "D:\QRYRESP.TXT"
005790             ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT  ACCT-DETAIL-FILE
006000             ASSIGN TO "D:\ACCTDTL.TXT"
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT  ACCTUSR-FILE
006400             ASSIGN TO "D:\ACCTUSR"
006500             ORGANIZATION IS INDEXED
006600             ACCESS MODE IS RANDOM
006700             RECORD KEY IS AU-USER-ID
006800             FILE STATUS IS ACCTUSR-FILE-STAT.
006900
007000     SELECT  ACCTMST-FILE
007100             ASSIGN TO "D:\ACCTMST"
007200             ORGANIZATION IS INDEXED
007300             ACCESS MODE IS RANDOM
007400             RECORD KEY IS AM-ACCOUNT-NUMBER
007500             FILE STATUS IS ACCTMST-FILE-STAT.
007600
007700     SELECT  ACCTTRN-FILE
007800             ASSIGN TO "D:\ACCTTRN"
007900             ORGANIZATION IS INDEXED
008000             ACCESS MODE IS RANDOM
008100             RECORD KEY IS AT-TRANSACTION-ID
008200             FILE STATUS IS ACCTTRN-FILE-STAT.
008300*****************************************************************
008400 DATA DIVISION.
008500*----------------------------------------------------------------
008600 FILE SECTION.
008700 FD  USE-REQUEST-FILE
008800     RECORD CONTAINS 39 CHARACTERS
008900     DATA RECORD IS USE-REQUEST-RECORD.
009000 01  USE-REQUEST-RECORD.
009100     05  UR-USER-ID               PIC 9(09).
009200     05  UR-ACCOUNT-NUMBER        PIC X(10).
009300     05  UR-AMOUNT                PIC S9(15).
009400     05  FILLER                   PIC X(05).
009500
009600 FD  CANCEL-REQUEST-FILE
009700     RECORD CONTAINS 62 CHARACTERS
009800     DATA RECORD IS CANCEL-REQUEST-RECORD.
009900 01  CANCEL-REQUEST-RECORD.
010000     05  CB-TRANSACTION-ID        PIC X(32).
010100     05  CB-ACCOUNT-NUMBER        PIC X(10).
010200     05  CB-AMOUNT                PIC S9(15).
010300     05  FILLER                   PIC X(05).
010310
010320 FD  QUERY-REQUEST-FILE
010330     RECORD CONTAINS 40 CHARACTERS
010340     DATA RECORD IS QUERY-REQUEST-RECORD.
010350 01  QUERY-REQUEST-RECORD.
010360     05  QY-TRANSACTION-ID-IN     PIC X(32).
010370     05  FILLER                   PIC X(08).
010400
010500 FD  ACCT-DETAIL-FILE
010600     RECORD CONTAINS 100 CHARACTERS
010700     DATA RECORD IS ACCTDTL-RECORD.
010800     COPY "ACCTDTL.cpy".
010900
011000 FD  ACCTUSR-FILE
011100     RECORD CONTAINS 48 CHARACTERS
011200     DATA RECORD IS ACCTUSR-RECORD.
011300     COPY "ACCTUSR.cpy".
011400
011500 FD  ACCTMST-FILE
011600     RECORD CONTAINS 100 CHARACTERS
011700     DATA RECORD IS ACCTMST-RECORD.
011800     COPY "ACCTMST.cpy".
011900
012000*    04/11/89 RKD DP-0363 - LEDGER RECORD, KEYED BY TXN-ID
012100*    SO CANCEL-BALANCE CAN FIND THE ORIGINAL POSTING AGAIN.
012200 FD  ACCTTRN-FILE
012300     RECORD CONTAINS 102 CHARACTERS
012400     DATA RECORD IS ACCTTRN-RECORD.
012500     COPY "ACCTTRN.cpy".
012510
012520*    02/14/26 RFM AC-0271 - QUERY-TRANSACTION RESPONSE, ONE ROW
012530*    PER REQUEST, WRITTEN FROM THE QUERY-RESPONSE-RECORD BELOW.
012540 FD  QUERY-RESPONSE-FILE
012550     RECORD CONTAINS 110 CHARACTERS
012560     DATA RECORD IS QUERY-RESPONSE-LINE.
012570 01  QUERY-RESPONSE-LINE          PIC X(110).
012600*----------------------------------------------------------------
012700 WORKING-STORAGE SECTION.
012710*    STANDALONE ITEMS COME FIRST - NOT PART OF ANY 01 RECORD.
012720 77  WS-CALL-COUNT                   PIC S9(09) COMP VALUE ZERO.
012800*----------------------------------------------------------------
012900 01  SWITCHES-AND-COUNTERS.
013000     05  USE-EOF-SW                PIC X(01) VALUE "N".
013100         88  USE-NOMORE                 VALUE "Y".
013200     05  CANCEL-EOF-SW              PIC X(01) VALUE "N".
013300         88  CANCEL-NOMORE              VALUE "Y".
013310     05  QUERY-EOF-SW               PIC X(01) VALUE "N".
013320         88  QUERY-NOMORE               VALUE "Y".
013400     05  ACCTUSR-FILE-STAT          PIC X(02).
013500     05  ACCTMST-FILE-STAT          PIC X(02).
013600     05  ACCTTRN-FILE-STAT          PIC X(02).
013700     05  FILLER                     PIC X(01).
013800*
013900*    06/30/94 JFB DP-0514 - SAME REJECT LADDER SHAPE AS
014000*    ACCOUNT-MAINT, PLUS A FOUND-SWITCH SINCE A FAILURE-POSTING
014100*    ROW IS ONLY WRITTEN WHEN THE ACCOUNT WAS ACTUALLY LOCATED.
014200 01  WS-REJECT-SW                  PIC X(01) VALUE "N".
014300     88  WS-REJECTED                    VALUE "Y".
014400 01  WS-ACCOUNT-FOUND-SW            PIC X(01) VALUE "N".
014500     88  WS-ACCOUNT-FOUND               VALUE "Y".
014600 01  WS-ERROR-CODE                 PIC X(30) VALUE SPACES.
014700 01  WS-LAST-TXN-ID                PIC X(32) VALUE SPACES.
014800*
014900*    CURRENT-DATE BREAKOUT, STAMPED ONTO EVERY LEDGER ROW.
015000 01  WS-TODAY                      PIC X(19).
015100 01  WS-TODAY-BRK REDEFINES WS-TODAY.
015200     05  WS-TODAY-YYYY              PIC 9(04).
015300     05  FILLER                      PIC X.
015400     05  WS-TODAY-MM                 PIC 9(02).
015500     05  FILLER                      PIC X.
015600     05  WS-TODAY-DD                 PIC 9(02).
015700     05  FILLER                      PIC X.
015800     05  WS-TODAY-HH                 PIC 9(02).
015900     05  FILLER                      PIC X.
016000     05  WS-TODAY-MI                 PIC 9(02).
016100     05  FILLER                      PIC X.
016200     05  WS-TODAY-SS                 PIC 9(02).
016300 01  WS-SYSTEM-DATE                 PIC 9(08).
016400 01  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
016500     05  WS-DATE-YYYY                 PIC 9(04).
016600     05  WS-DATE-MM                   PIC 9(02).
016700     05  WS-DATE-DD                   PIC 9(02).
016800 01  WS-SYSTEM-TIME                 PIC 9(08).
016900 01  WS-SYSTEM-TIME-X REDEFINES WS-SYSTEM-TIME.
017000     05  WS-TIME-HH                   PIC 9(02).
017100     05  WS-TIME-MI                   PIC 9(02).
017200     05  WS-TIME-SS                   PIC 9(02).
017300     05  WS-TIME-HS                   PIC 9(02).
017400*
017500*    04/11/89 RKD DP-0363 - CALL LINKAGE TO GENERATE-KEY, SAME
017600*    LAYOUT ACCOUNT-MAINT USES FOR THE ACCOUNT-NUMBER DRAW - THIS
017700*    PROGRAM ONLY EVER ASKS FOR THE TRANSACTION-ID BRANCH.
017800 01  WS-KEY-REQUEST.
017900     05  WS-KEY-TYPE                 PIC X(01).
018000     05  WS-KEY-SEED                 PIC S9(09) COMP.
018100     05  WS-GENERATED-KEY             PIC X(32).
018200     05  FILLER                       PIC X(04).
018300 01  WS-KEY-REQUEST-X REDEFINES WS-KEY-REQUEST.
018400     05  FILLER                       PIC X(05).
018500     05  WS-KEY-AS-ACCT-NO            PIC 9(10).
018600     05  FILLER                       PIC X(26).
018650*
018660*    COMMON LOOKUP KEY - CANCEL VALIDATION AND THE STANDALONE
018670*    QUERY-TRANSACTION REQUEST BOTH LOAD THIS BEFORE CALLING
018680*    500-LOOKUP-TRANSACTION, SO ONE PARAGRAPH SERVES BOTH.
018690 01  WS-LOOKUP-KEY                   PIC X(32) VALUE SPACES.
018700*
018710*    02/14/26 RFM TICKET AC-0271 - STANDALONE QUERY-TRANSACTION
018720*    RESPONSE RECORD.  NOTE TRANSACTION-TYPE IS CARRIED AT 6
018730*    BYTES HERE TOO, SAME AS THE LEDGER ITSELF - "CANCEL" DOES
018740*    NOT FIT IN 4.
018750 01  QUERY-RESPONSE-RECORD.
018760     05  QY-ACCOUNT-NUMBER            PIC X(10).
018770     05  QY-TRANSACTION-TYPE          PIC X(06).
018780     05  QY-TRANSACTION-RESULT        PIC X(01).
018790     05  QY-TRANSACTION-ID-OUT        PIC X(32).
018800     05  QY-AMOUNT                    PIC S9(15) COMP-3.
018810     05  QY-TRANSACTED-AT             PIC X(19).
018820     05  QY-REJECT-CODE               PIC X(30).
018830     05  FILLER                       PIC X(04).
018850*****************************************************************
018900 PROCEDURE DIVISION.
019000*----------------------------------------------------------------
019100* Main procedure
019200*----------------------------------------------------------------
019300 100-POST-TRANSACTIONS.
019400     PERFORM 200-INITIATE-POSTING.
019500     PERFORM 200-PROCESS-USE-FILE.
019600     PERFORM 200-PROCESS-CANCEL-FILE.
019650     PERFORM 200-PROCESS-QUERY-FILE.
019700     PERFORM 200-TERMINATE-POSTING.
019800     STOP RUN.
019900*----------------------------------------------------------------
020000* 02/14/01 LMS AC-0235 - ACCT-DETAIL-FILE OPENED EXTEND, NOT
020100* OUTPUT, SO ACCOUNT-MAINT'S CREATE/DELETE ROWS FROM EARLIER IN
020200* THE SAME RUN ARE NOT TRUNCATED AWAY.
020300*----------------------------------------------------------------
020400 200-INITIATE-POSTING.
020500     OPEN    INPUT   USE-REQUEST-FILE
020600             INPUT   CANCEL-REQUEST-FILE
020610             INPUT   QUERY-REQUEST-FILE
020620             OUTPUT  QUERY-RESPONSE-FILE
020700             EXTEND  ACCT-DETAIL-FILE
020800             I-O     ACCTUSR-FILE
020900             I-O     ACCTMST-FILE
021000             I-O     ACCTTRN-FILE.
021100     ACCEPT  WS-SYSTEM-TIME FROM TIME.
021200     MOVE    WS-SYSTEM-TIME TO WS-CALL-COUNT.
021300*----------------------------------------------------------------
021400* Every use-balance request is posted before the first cancel is
021500* read - a cancel may target a use posted earlier in this same
021600* run, so use must always run first.
021700*----------------------------------------------------------------
021800 200-PROCESS-USE-FILE.
021900     PERFORM 300-READ-USE-REQUEST.
022000     PERFORM 300-HANDLE-USE-REQUEST
022100         UNTIL USE-NOMORE.
022200*----------------------------------------------------------------
022300 200-PROCESS-CANCEL-FILE.
022400     PERFORM 300-READ-CANCEL-REQUEST.
022500     PERFORM 300-HANDLE-CANCEL-REQUEST
022600         UNTIL CANCEL-NOMORE.
022650*----------------------------------------------------------------
022660* 02/14/26 RFM AC-0271 - STANDALONE LOOKUP, NO POSTING SIDE
022670* EFFECTS - RUNS LAST SINCE IT DOES NOT FEED THE OTHER TWO.
022680*----------------------------------------------------------------
022690 200-PROCESS-QUERY-FILE.
022691     PERFORM 300-READ-QUERY-REQUEST.
022692     PERFORM 300-HANDLE-QUERY-REQUEST
022693         UNTIL QUERY-NOMORE.
022700*----------------------------------------------------------------
022800 200-TERMINATE-POSTING.
022900     CLOSE   USE-REQUEST-FILE
023000             CANCEL-REQUEST-FILE
023010             QUERY-REQUEST-FILE
023020             QUERY-RESPONSE-FILE
023100             ACCT-DETAIL-FILE
023200             ACCTUSR-FILE
023300             ACCTMST-FILE
023400             ACCTTRN-FILE.
023500*----------------------------------------------------------------
023600 300-READ-USE-REQUEST.
023700     READ USE-REQUEST-FILE
023800         AT END      MOVE "Y" TO USE-EOF-SW.
023900*----------------------------------------------------------------
024000 300-READ-CANCEL-REQUEST.
024100     READ CANCEL-REQUEST-FILE
024200         AT END      MOVE "Y" TO CANCEL-EOF-SW.
024210*----------------------------------------------------------------
024220 300-READ-QUERY-REQUEST.
024230     READ QUERY-REQUEST-FILE
024240         AT END      MOVE "Y" TO QUERY-EOF-SW.
024250*----------------------------------------------------------------
024260* 02/14/26 RFM AC-0271 - LOOKUP ONLY, NOTHING TO POST - THE
024270* LEDGER ROW FOUND (OR NOT) GOES STRAIGHT TO THE RESPONSE FILE.
024280*----------------------------------------------------------------
024290 300-HANDLE-QUERY-REQUEST.
024292     MOVE "N" TO WS-REJECT-SW.
024294     MOVE SPACES TO WS-ERROR-CODE.
024296     MOVE QY-TRANSACTION-ID-IN TO WS-LOOKUP-KEY.
024298     PERFORM 500-LOOKUP-TRANSACTION.
024299     PERFORM 400-EMIT-QUERY-RESPONSE.
024300     PERFORM 300-READ-QUERY-REQUEST.
024310*----------------------------------------------------------------
024312* 02/14/26 RFM AC-0271 - ON A MISS, EVERY PROJECTED FIELD EXCEPT
024314* THE REJECT CODE GOES OUT BLANK/ZERO - THE RESULT BYTE ALONE
024316* DOES NOT TELL THE CALLER WHY, SO WE CARRY THE CODE TOO.
024318*----------------------------------------------------------------
024320 400-EMIT-QUERY-RESPONSE.
024322     INITIALIZE QUERY-RESPONSE-RECORD.
024324     IF WS-REJECTED
024326         MOVE WS-ERROR-CODE          TO QY-REJECT-CODE
024328     ELSE
024330         MOVE AT-ACCOUNT-NUMBER      TO QY-ACCOUNT-NUMBER
024332         MOVE AT-TRANSACTION-TYPE    TO QY-TRANSACTION-TYPE
024334         MOVE AT-TRANSACTION-RESULT  TO QY-TRANSACTION-RESULT
024336         MOVE AT-TRANSACTION-ID      TO QY-TRANSACTION-ID-OUT
024338         MOVE AT-AMOUNT              TO QY-AMOUNT
024340         MOVE AT-TRANSACTED-AT       TO QY-TRANSACTED-AT
024342     END-IF.
024344     WRITE QUERY-RESPONSE-LINE FROM QUERY-RESPONSE-RECORD.
024350*----------------------------------------------------------------
024400* 2. USER LOOKUP - 3. ACCOUNT LOOKUP - 4. VALIDATE - 5. POST -
024500* A FAILED-USE ROW IS ONLY WRITTEN WHEN THE ACCOUNT WAS FOUND.
024600*----------------------------------------------------------------
024700 300-HANDLE-USE-REQUEST.
024800     MOVE "N" TO WS-REJECT-SW.
024900     MOVE "N" TO WS-ACCOUNT-FOUND-SW.
025000     MOVE SPACES TO WS-ERROR-CODE.
025100     PERFORM 400-VALIDATE-USE-REQUEST.
025200     IF WS-ACCOUNT-FOUND AND WS-REJECTED
025300         PERFORM 400-POST-USE-FAILURE
025400     END-IF.
025500     IF NOT WS-REJECTED
025600         PERFORM 400-POST-USE-SUCCESS
025700     END-IF.
025800     PERFORM 400-EMIT-USE-DETAIL.
025900     PERFORM 300-READ-USE-REQUEST.
026000*----------------------------------------------------------------
026100 300-HANDLE-CANCEL-REQUEST.
026200     MOVE "N" TO WS-REJECT-SW.
026300     MOVE "N" TO WS-ACCOUNT-FOUND-SW.
026400     MOVE SPACES TO WS-ERROR-CODE.
026500     PERFORM 400-VALIDATE-CANCEL-REQUEST
026550         THRU 400-VALIDATE-CANCEL-REQUEST-EXIT.
026600     IF WS-ACCOUNT-FOUND AND WS-REJECTED
026700         PERFORM 400-POST-CANCEL-FAILURE
026800     END-IF.
026900     IF NOT WS-REJECTED
027000         PERFORM 400-POST-CANCEL-SUCCESS
027100     END-IF.
027200     PERFORM 400-EMIT-CANCEL-DETAIL.
027300     PERFORM 300-READ-CANCEL-REQUEST.
027400*----------------------------------------------------------------
027500* 05/22/87 RKD DP-0122 - USER, THEN ACCOUNT, THEN OWNERSHIP,
027600* STATUS, SUFFICIENCY, IN THAT ORDER (RULES 5, 6, 3, 12).
027650*    02/14/26 RFM AC-0271 - AMOUNT RANGE IS REQUEST-SHAPE
027660*    VALIDATION, NOT A BUSINESS RULE - IT RUNS BEFORE ANY
027670*    LOOKUP, SO A BAD AMOUNT NEVER TOUCHES THE MASTER FILES.
027700*----------------------------------------------------------------
027800 400-VALIDATE-USE-REQUEST.
027810     IF UR-AMOUNT < 100 OR UR-AMOUNT > 1000000000
027820         MOVE "Y"               TO WS-REJECT-SW
027830         MOVE "INVALID_REQUEST" TO WS-ERROR-CODE
027840     END-IF.
027850     IF NOT WS-REJECTED
027860         MOVE UR-USER-ID TO AU-USER-ID
027870         READ ACCTUSR-FILE KEY IS AU-USER-ID
027880             INVALID KEY
027890                 MOVE "Y"              TO WS-REJECT-SW
027895                 MOVE "USER_NOT_FOUND" TO WS-ERROR-CODE
027896         END-READ
027897     END-IF.
028400     IF NOT WS-REJECTED
028500         MOVE UR-ACCOUNT-NUMBER TO AM-ACCOUNT-NUMBER
028600         READ ACCTMST-FILE KEY IS AM-ACCOUNT-NUMBER
028700             INVALID KEY
028800                 MOVE "Y" TO WS-REJECT-SW
028900                 MOVE "ACCOUNT_NOT_FOUND" TO WS-ERROR-CODE
029000             NOT INVALID KEY
029100                 MOVE "Y" TO WS-ACCOUNT-FOUND-SW
029200         END-READ
029300     END-IF.
029400     IF WS-ACCOUNT-FOUND AND NOT WS-REJECTED
029500     AND AM-USER-ID NOT = UR-USER-ID
029600         MOVE "Y" TO WS-REJECT-SW
029700         MOVE "USER_ACCOUNT_UN_MATCH" TO WS-ERROR-CODE
029800     END-IF.
029900     IF WS-ACCOUNT-FOUND AND NOT WS-REJECTED
030000     AND NOT AM-STATUS-IN-USE
030100         MOVE "Y" TO WS-REJECT-SW
030200         MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO WS-ERROR-CODE
030300     END-IF.
030400     IF WS-ACCOUNT-FOUND AND NOT WS-REJECTED
030500     AND UR-AMOUNT > AM-BALANCE
030600         MOVE "Y" TO WS-REJECT-SW
030700         MOVE "AMOUNT_EXCEED_BALANCE" TO WS-ERROR-CODE
030800     END-IF.
030900*----------------------------------------------------------------
031000* RULE 10 - BALANCE IS NOT TOUCHED ON A FAILED POSTING, THE
031100* SNAPSHOT IS WHATEVER IS STILL SITTING IN AM-BALANCE.
031200*----------------------------------------------------------------
031300 400-POST-USE-FAILURE.
031400     PERFORM 500-GENERATE-TRANSACTION-ID.
031500     PERFORM 500-STAMP-TRANSACTION-TIME.
031600     MOVE WS-LAST-TXN-ID        TO AT-TRANSACTION-ID.
031700     MOVE AM-ACCOUNT-ID         TO AT-ACCOUNT-ID.
031800     MOVE AM-ACCOUNT-NUMBER     TO AT-ACCOUNT-NUMBER.
031900     MOVE "USE   "              TO AT-TRANSACTION-TYPE.
032000     MOVE "F"                   TO AT-TRANSACTION-RESULT.
032100     MOVE UR-AMOUNT             TO AT-AMOUNT.
032200     MOVE AM-BALANCE            TO AT-BALANCE-SNAPSHOT.
032300     MOVE WS-TODAY              TO AT-TRANSACTED-AT.
032400     WRITE ACCTTRN-RECORD
032500         INVALID KEY DISPLAY "DUP TXN ID ON USE FAIL, REDRAW".
032600*----------------------------------------------------------------
032700 400-POST-USE-SUCCESS.
032800     PERFORM 500-GENERATE-TRANSACTION-ID.
032900     PERFORM 500-STAMP-TRANSACTION-TIME.
033000     SUBTRACT UR-AMOUNT FROM AM-BALANCE.
033100     REWRITE ACCTMST-RECORD
033200         INVALID KEY DISPLAY "CANNOT REWRITE ON USE POST".
033300     MOVE WS-LAST-TXN-ID        TO AT-TRANSACTION-ID.
033400     MOVE AM-ACCOUNT-ID         TO AT-ACCOUNT-ID.
033500     MOVE AM-ACCOUNT-NUMBER     TO AT-ACCOUNT-NUMBER.
033600     MOVE "USE   "              TO AT-TRANSACTION-TYPE.
033700     MOVE "S"                   TO AT-TRANSACTION-RESULT.
033800     MOVE UR-AMOUNT             TO AT-AMOUNT.
033900     MOVE AM-BALANCE            TO AT-BALANCE-SNAPSHOT.
034000     MOVE WS-TODAY              TO AT-TRANSACTED-AT.
034100     WRITE ACCTTRN-RECORD
034200         INVALID KEY DISPLAY "DUP TXN ID ON USE POST, REDRAW".
034300*----------------------------------------------------------------
034400 400-EMIT-USE-DETAIL.
034500     INITIALIZE ACCTDTL-RECORD.
034600     MOVE "USE         "        TO DT-OPERATION.
034700     MOVE UR-ACCOUNT-NUMBER     TO DT-ACCOUNT-NUMBER.
034800     IF NOT WS-REJECTED
034900         MOVE "S"                TO DT-RESULT
035000     ELSE
035100         MOVE "F"                TO DT-RESULT
035200         MOVE WS-ERROR-CODE      TO DT-ERROR-CODE
035300     END-IF.
035400     IF WS-ACCOUNT-FOUND
035500         MOVE WS-LAST-TXN-ID     TO DT-TRANSACTION-ID
035600         MOVE UR-AMOUNT          TO DT-AMOUNT
035700     END-IF.
035800     WRITE ACCTDTL-RECORD.
035900*----------------------------------------------------------------
036000* 06/30/94 JFB DP-0514 - TRANSACTION LOOKUP, THEN ACCOUNT LOOKUP,
036100* THEN FULL-AMOUNT MATCH, THEN TRANSACTION/ACCOUNT MATCH (RULE
036200* 12).  THE NON-NEGATIVE GUARD (RULE 4) RUNS LAST AS A BACKSTOP.
036300*----------------------------------------------------------------
036310*    02/14/26 RFM AC-0271 - AMOUNT RANGE IS REQUEST-SHAPE
036320*    VALIDATION, NOT A BUSINESS RULE - IT RUNS BEFORE THE
036330*    TRANSACTION LOOKUP.  RULE 4'S NON-NEGATIVE GUARD BELOW
036340*    STAYS AS A DEFENSIVE BACKSTOP ON THE BALANCE-ADD ITSELF.
036350*----------------------------------------------------------------
036400 400-VALIDATE-CANCEL-REQUEST.
036405     IF CB-AMOUNT < 100 OR CB-AMOUNT > 1000000000
036406         MOVE "Y"               TO WS-REJECT-SW
036407         MOVE "INVALID_REQUEST" TO WS-ERROR-CODE
036408         GO TO 400-VALIDATE-CANCEL-REQUEST-EXIT
036409     END-IF.
036410     MOVE CB-TRANSACTION-ID TO WS-LOOKUP-KEY.
036500     PERFORM 500-LOOKUP-TRANSACTION.
036600     IF WS-REJECTED
036610         GO TO 400-VALIDATE-CANCEL-REQUEST-EXIT
036620     END-IF.
036700     MOVE CB-ACCOUNT-NUMBER TO AM-ACCOUNT-NUMBER.
036800     READ ACCTMST-FILE KEY IS AM-ACCOUNT-NUMBER
036900         INVALID KEY
037000             MOVE "Y" TO WS-REJECT-SW
037100             MOVE "ACCOUNT_NOT_FOUND" TO WS-ERROR-CODE
037200         NOT INVALID KEY
037300             MOVE "Y" TO WS-ACCOUNT-FOUND-SW
037400     END-READ.
037410     IF WS-REJECTED
037420         GO TO 400-VALIDATE-CANCEL-REQUEST-EXIT
037430     END-IF.
037600     IF CB-AMOUNT NOT = AT-AMOUNT
037900         MOVE "Y" TO WS-REJECT-SW
037910         MOVE "CANCEL_MUST_FULLY" TO WS-ERROR-CODE
037920         GO TO 400-VALIDATE-CANCEL-REQUEST-EXIT
038000     END-IF.
038100     IF AT-ACCOUNT-ID NOT = AM-ACCOUNT-ID
038400         MOVE "Y" TO WS-REJECT-SW
038410         MOVE "TRANSACTION_ACCOUNT_UN_MATCH" TO WS-ERROR-CODE
038420         GO TO 400-VALIDATE-CANCEL-REQUEST-EXIT
038500     END-IF.
038600     IF CB-AMOUNT < ZERO
038800         MOVE "Y" TO WS-REJECT-SW
038900         MOVE "INVALID_REQUEST" TO WS-ERROR-CODE
039000     END-IF.
039050*----------------------------------------------------------------
039060* 02/14/26 RFM AC-0271 - FALL-THROUGH/EARLY-EXIT LADDER COMMON
039070* EXIT, REACHED EITHER BY FALLING OFF THE BOTTOM OR BY GO TO.
039080*----------------------------------------------------------------
039090 400-VALIDATE-CANCEL-REQUEST-EXIT.
039095     EXIT.
039100*----------------------------------------------------------------
039200*----------------------------------------------------------------
039300 400-POST-CANCEL-FAILURE.
039400     PERFORM 500-GENERATE-TRANSACTION-ID.
039500     PERFORM 500-STAMP-TRANSACTION-TIME.
039600     MOVE WS-LAST-TXN-ID        TO AT-TRANSACTION-ID.
039700     MOVE AM-ACCOUNT-ID         TO AT-ACCOUNT-ID.
039800     MOVE AM-ACCOUNT-NUMBER     TO AT-ACCOUNT-NUMBER.
039900     MOVE "CANCEL"               TO AT-TRANSACTION-TYPE.
040000     MOVE "F"                   TO AT-TRANSACTION-RESULT.
040100     MOVE CB-AMOUNT             TO AT-AMOUNT.
040200     MOVE AM-BALANCE            TO AT-BALANCE-SNAPSHOT.
040300     MOVE WS-TODAY              TO AT-TRANSACTED-AT.
040400     WRITE ACCTTRN-RECORD
040500         INVALID KEY DISPLAY "DUP TXN ID ON CNCL FAIL, REDRAW".
040600*----------------------------------------------------------------
040700 400-POST-CANCEL-SUCCESS.
040800     PERFORM 500-GENERATE-TRANSACTION-ID.
040900     PERFORM 500-STAMP-TRANSACTION-TIME.
041000     ADD CB-AMOUNT TO AM-BALANCE.
041100     REWRITE ACCTMST-RECORD
041200         INVALID KEY DISPLAY "CANNOT REWRITE ON CNCL POST".
041300     MOVE WS-LAST-TXN-ID        TO AT-TRANSACTION-ID.
041400     MOVE AM-ACCOUNT-ID         TO AT-ACCOUNT-ID.
041500     MOVE AM-ACCOUNT-NUMBER     TO AT-ACCOUNT-NUMBER.
041600     MOVE "CANCEL"               TO AT-TRANSACTION-TYPE.
041700     MOVE "S"                   TO AT-TRANSACTION-RESULT.
041800     MOVE CB-AMOUNT             TO AT-AMOUNT.
041900     MOVE AM-BALANCE            TO AT-BALANCE-SNAPSHOT.
042000     MOVE WS-TODAY              TO AT-TRANSACTED-AT.
042100     WRITE ACCTTRN-RECORD
042200         INVALID KEY DISPLAY "DUP TXN ID ON CNCL POST, REDRAW".
042300*----------------------------------------------------------------
042400 400-EMIT-CANCEL-DETAIL.
042500     INITIALIZE ACCTDTL-RECORD.
042600     MOVE "CANCEL      "        TO DT-OPERATION.
042700     MOVE CB-ACCOUNT-NUMBER     TO DT-ACCOUNT-NUMBER.
042800     IF NOT WS-REJECTED
042900         MOVE "S"                TO DT-RESULT
043000     ELSE
043100         MOVE "F"                TO DT-RESULT
043200         MOVE WS-ERROR-CODE      TO DT-ERROR-CODE
043300     END-IF.
043400     IF WS-ACCOUNT-FOUND
043500         MOVE WS-LAST-TXN-ID     TO DT-TRANSACTION-ID
043600         MOVE CB-AMOUNT          TO DT-AMOUNT
043700     END-IF.
043800     WRITE ACCTDTL-RECORD.
043900*----------------------------------------------------------------
044000* 04/11/89 RKD DP-0363 - SAME HEX-ID DRAW AS ACCOUNT-MAINT'S
044100* ACCOUNT-NUMBER DRAW, JUST THE OTHER BRANCH OF GENERATE-KEY.
044200*----------------------------------------------------------------
044300 500-GENERATE-TRANSACTION-ID.
044400     ADD 1 TO WS-CALL-COUNT.
044500     MOVE "T" TO WS-KEY-TYPE.
044600     MOVE WS-CALL-COUNT TO WS-KEY-SEED.
044700     CALL "GENERATE-KEY" USING WS-KEY-REQUEST.
044800     MOVE WS-GENERATED-KEY TO WS-LAST-TXN-ID.
044900*----------------------------------------------------------------
045000 500-STAMP-TRANSACTION-TIME.
045100     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
045200     ACCEPT WS-SYSTEM-TIME FROM TIME.
045300     MOVE WS-DATE-YYYY             TO WS-TODAY-YYYY.
045400     MOVE WS-DATE-MM                TO WS-TODAY-MM.
045500     MOVE WS-DATE-DD                TO WS-TODAY-DD.
045600     MOVE WS-TIME-HH                TO WS-TODAY-HH.
045700     MOVE WS-TIME-MI                TO WS-TODAY-MI.
045800     MOVE WS-TIME-SS                TO WS-TODAY-SS.
045900*----------------------------------------------------------------
045910* 02/14/26 RFM AC-0271 - ALSO THE ENTRY POINT FOR A STANDALONE
045920* QUERY-TRANSACTION LOOKUP - THE ONLY FIELDS A QUERY NEEDS BACK
045930* (ACCOUNT-NUMBER, TYPE, RESULT, AMOUNT, TRANSACTED-AT) ARE ALL
045940* SITTING IN ACCTTRN-RECORD ONCE THIS PARAGRAPH RETURNS.
046400*----------------------------------------------------------------
046500 500-LOOKUP-TRANSACTION.
046600     MOVE WS-LOOKUP-KEY TO AT-TRANSACTION-ID.
046700     READ ACCTTRN-FILE KEY IS AT-TRANSACTION-ID
046800         INVALID KEY
046900             MOVE "Y"                    TO WS-REJECT-SW
047000             MOVE "TRANSACTION_NOT_FOUND" TO WS-ERROR-CODE.
