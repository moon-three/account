000100*****************************************************************
000200* ACCOUNT-MAINT
000300*    Account lifecycle maintenance.  Processes today's create-
000400*    account and delete-account (close) requests against the
000500*    ACCOUNT working master, one request file at a time.  No
000600*    screen I/O - this used to be an online update program, put
000700*    to batch work when the branch terminals were retired.
000800*
000900* Files Used
001000*    - Create-Account Requests  : CREATREQ.TXT
001100*    - Delete-Account Requests  : DELETREQ.TXT
001200*    - Customer Working File (indexed) : ACCTUSR
001300*    - Account Working File (indexed)  : ACCTMST
001400*    - Posting Detail File (report input) : ACCTDTL.TXT
001500*
001600* CHANGE LOG
001700*    11/24/16  ACCT-TEAM  ORIGINAL - INVENTORY-UPDATE, A SCREEN
001800*                         UPDATE PROGRAM AGAINST THE PART MASTER.
001900*    05/19/87  RKD  TICKET DP-0121  RECAST AS ACCOUNT-MAINT FOR
002000*                   THE DEPOSIT ACCOUNT SYSTEM - SCREEN SECTION
002100*                   REMOVED, DRIVEN BY REQUEST FILES INSTEAD.
002200*    03/02/88  RKD  TICKET DP-0155  ADDED THE 10-ACCOUNT-PER-
002300*                   CUSTOMER LIMIT CHECK ON CREATE.
002400*    11/19/88  RKD  TICKET DP-0177  ACCOUNT NUMBER NOW DRAWN BY
002500*                   CALLING GENERATE-KEY, RE-DRAWN ON COLLISION.
002600*    06/30/94  JFB  TICKET DP-0513  DELETE NOW CHECKS OWNERSHIP,
002700*                   STATUS AND ZERO BALANCE BEFORE CLOSING.
002800*    07/21/99  RKD  TICKET DP-0601  Y2K - TIMESTAMP NOW STAMPED
002900*                   FROM DATE YYYYMMDD, NOT THE OLD 2-DIGIT YEAR.
003000*    02/14/01  LMS  TICKET AC-0234  WRITES ACCTDTL REPORT ROWS
003100*                   INSTEAD OF THE OLD REWRITE-ONLY BEHAVIOR.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.               ACCOUNT-MAINT.
003500 AUTHOR.                   R K DELACROIX.
003600 INSTALLATION.             FIRST COMMONWEALTH SAVINGS - DP DIV.
003700 DATE-WRITTEN.             MAY 19, 1987.
003800 DATE-COMPILED.
003900 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*----------------------------------------------------------------
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.          ASUS X751.
004500 OBJECT-COMPUTER.          ASUS X751.
004600 SPECIAL-NAMES.            C01 IS TOP-OF-FORM.
004700*----------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT  CREATE-REQUEST-FILE
005100             ASSIGN TO "D:\CREATREQ.TXT"
005200             ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT  DELETE-REQUEST-FILE
005500             ASSIGN TO "D:\DELETREQ.TXT"
005600             ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT  ACCT-DETAIL-FILE
005900             ASSIGN TO "D:\ACCTDTL.TXT"
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT  ACCTUSR-FILE
006300             ASSIGN TO "D:\ACCTUSR"
006400             ORGANIZATION IS INDEXED
006500             ACCESS MODE IS RANDOM
006600             RECORD KEY IS AU-USER-ID
006700             FILE STATUS IS ACCTUSR-FILE-STAT.
006800
006900     SELECT  ACCTMST-FILE
007000             ASSIGN TO "D:\ACCTMST"
007100             ORGANIZATION IS INDEXED
007200             ACCESS MODE IS DYNAMIC
007300             RECORD KEY IS AM-ACCOUNT-NUMBER
007400             FILE STATUS IS ACCTMST-FILE-STAT.
007410*
007420*    02/14/26 RFM TICKET AC-0271 - LIST-ACCOUNTS-FOR-USER INQUIRY
007430*    PAIR, ADDED AT AUDIT'S REQUEST - A TELLER NEEDS TO SEE EVERY
007440*    ACCOUNT A CUSTOMER HOLDS WITHOUT RUNNING A CREATE OR DELETE.
007450     SELECT  LIST-REQUEST-FILE
007460             ASSIGN TO "D:\LISTREQ.TXT"
007470             ORGANIZATION IS LINE SEQUENTIAL.
007480
007490     SELECT  LIST-RESPONSE-FILE
007495             ASSIGN TO "D:\LISTRESP.TXT"
007498             ORGANIZATION IS LINE SEQUENTIAL.
007500*****************************************************************
007600 DATA DIVISION.
007700*----------------------------------------------------------------
007800 FILE SECTION.
007900 FD  CREATE-REQUEST-FILE
008000     RECORD CONTAINS 29 CHARACTERS
008100     DATA RECORD IS CREATE-REQUEST-RECORD.
008200 01  CREATE-REQUEST-RECORD.
008300     05  CR-USER-ID               PIC 9(09).
008400     05  CR-INITIAL-BALANCE       PIC S9(15).
008500     05  FILLER                   PIC X(05).
008600
008700 FD  DELETE-REQUEST-FILE
008800     RECORD CONTAINS 24 CHARACTERS
008900     DATA RECORD IS DELETE-REQUEST-RECORD.
009000 01  DELETE-REQUEST-RECORD.
009100     05  DR-USER-ID               PIC 9(09).
009200     05  DR-ACCOUNT-NUMBER        PIC X(10).
009300     05  FILLER                   PIC X(05).
009400
009500 FD  ACCT-DETAIL-FILE
009600     RECORD CONTAINS 100 CHARACTERS
009700     DATA RECORD IS ACCTDTL-RECORD.
009800     COPY "ACCTDTL.cpy".
009900
010000 FD  ACCTUSR-FILE
010100     RECORD CONTAINS 48 CHARACTERS
010200     DATA RECORD IS ACCTUSR-RECORD.
010300     COPY "ACCTUSR.cpy".
010400
010500 FD  ACCTMST-FILE
010600     RECORD CONTAINS 100 CHARACTERS
010700     DATA RECORD IS ACCTMST-RECORD.
010800     COPY "ACCTMST.cpy".
010810*
010820 FD  LIST-REQUEST-FILE
010830     RECORD CONTAINS 20 CHARACTERS
010840     DATA RECORD IS LIST-REQUEST-RECORD.
010850 01  LIST-REQUEST-RECORD.
010860     05  LQ-USER-ID-IN            PIC 9(09).
010870     05  FILLER                   PIC X(11).
010880*
010890 FD  LIST-RESPONSE-FILE
010900     RECORD CONTAINS 55 CHARACTERS
010910     DATA RECORD IS LIST-RESPONSE-LINE.
010920 01  LIST-RESPONSE-LINE           PIC X(55).
010930*----------------------------------------------------------------
011000 WORKING-STORAGE SECTION.
011050*    02/14/26 RFM AC-0271 - NONCONTIGUOUS COUNTER MUST PRECEDE
011060*    EVERY 01-LEVEL RECORD IN THIS SECTION.
011070 77  WS-CALL-COUNT                   PIC S9(09) COMP VALUE ZERO.
011100*----------------------------------------------------------------
011200 01  SWITCHES-AND-COUNTERS.
011300     05  CREATE-EOF-SW            PIC X(01) VALUE "N".
011400         88  CREATE-NOMORE             VALUE "Y".
011500     05  DELETE-EOF-SW             PIC X(01) VALUE "N".
011600         88  DELETE-NOMORE             VALUE "Y".
011610     05  LIST-EOF-SW               PIC X(01) VALUE "N".
011620         88  LIST-NOMORE               VALUE "Y".
011700     05  ACCTUSR-FILE-STAT         PIC X(02).
011800     05  ACCTMST-FILE-STAT         PIC X(02).
011900     05  WS-USER-ACCOUNT-COUNT     PIC 9(03) COMP VALUE ZERO.
012000     05  WS-DRAW-ATTEMPTS          PIC 9(03) COMP VALUE ZERO.
012100     05  FILLER                    PIC X(02).
012200*
012300*    11/19/88 RKD DP-0177 - FOUR-WAY REJECT LADDER FOR DELETE,
012400*    SAME SHAPE FOR EITHER MAINTENANCE REQUEST.
012500 01  WS-REJECT-SW                 PIC X(01) VALUE "N".
012600     88  WS-REJECTED                    VALUE "Y".
012700 01  WS-ERROR-CODE                PIC X(30) VALUE SPACES.
012710*
012720*    02/14/26 RFM AC-0271 - THE ACCOUNT-MASTER SCAN IN 500-STEP-
012730*    ACCOUNT-SCAN WAS HARDCODED TO CR-USER-ID; IT NOW KEYS OFF
012740*    THIS FIELD SO THE LIST-ACCOUNTS INQUIRY CAN DRIVE THE SAME
012750*    SCAN PARAGRAPHS AS THE CREATE-TIME 10-ACCOUNT LIMIT CHECK.
012760 01  WS-SCAN-USER-ID              PIC 9(09) VALUE ZERO.
012770*
012780*    LIST-ACCOUNTS RESPONSE ROW - ONE PER MATCHING ACCOUNT, OR A
012790*    SINGLE REJECT ROW WHEN THE USER-ID ITSELF DOES NOT EXIST.
012800 01  LIST-RESPONSE-RECORD.
012810     05  LQ-ACCOUNT-NUMBER            PIC X(10).
012820     05  LQ-BALANCE                   PIC S9(15) COMP-3.
012830     05  LQ-REJECT-CODE               PIC X(30).
012840     05  FILLER                       PIC X(07).
012850*
012900*    CURRENT-DATE BREAKOUT, STAMPED INTO REGISTERED-AT/
013000*    UNREGISTERED-AT ON EVERY MAINTENANCE TRANSACTION.
013100 01  WS-TODAY                     PIC X(19).
013200 01  WS-TODAY-BRK REDEFINES WS-TODAY.
013300     05  WS-TODAY-YYYY             PIC 9(04).
013400     05  FILLER                     PIC X.
013500     05  WS-TODAY-MM                PIC 9(02).
013600     05  FILLER                     PIC X.
013700     05  WS-TODAY-DD                PIC 9(02).
013800     05  FILLER                     PIC X.
013900     05  WS-TODAY-HH                PIC 9(02).
014000     05  FILLER                     PIC X.
014100     05  WS-TODAY-MI                PIC 9(02).
014200     05  FILLER                     PIC X.
014300     05  WS-TODAY-SS                PIC 9(02).
014400 01  WS-SYSTEM-DATE                PIC 9(08).
014500 01  WS-SYSTEM-DATE-X REDEFINES WS-SYSTEM-DATE.
014600     05  WS-DATE-YYYY                PIC 9(04).
014700     05  WS-DATE-MM                  PIC 9(02).
014800     05  WS-DATE-DD                  PIC 9(02).
014900 01  WS-SYSTEM-TIME                PIC 9(08).
015000 01  WS-SYSTEM-TIME-X REDEFINES WS-SYSTEM-TIME.
015100     05  WS-TIME-HH                  PIC 9(02).
015200     05  WS-TIME-MI                  PIC 9(02).
015300     05  WS-TIME-SS                  PIC 9(02).
015400     05  WS-TIME-HS                  PIC 9(02).
015500*
015600*    11/19/88 RKD DP-0177 - CALL LINKAGE TO GENERATE-KEY, SAME
015700*    AREA USED FOR BOTH ACCOUNT-NUMBER AND TRANSACTION-ID CALLS
015800*    ACROSS THE WHOLE SYSTEM (SEE ACCOUNT-POST FOR THE OTHER USE)
015900 01  WS-KEY-REQUEST.
016000     05  WS-KEY-TYPE                PIC X(01).
016100     05  WS-KEY-SEED                PIC S9(09) COMP.
016200     05  WS-GENERATED-KEY            PIC X(32).
016300     05  FILLER                      PIC X(04).
016400*    WS-KEY-SEED IS COMP (BINARY), NOT DISPLAY - THE GENERATED
016500*    KEY TEXT STARTS RIGHT AFTER THE 1-BYTE TYPE AND 4-BYTE SEED.
016600 01  WS-KEY-REQUEST-X REDEFINES WS-KEY-REQUEST.
016700     05  FILLER                      PIC X(05).
016800     05  WS-KEY-AS-ACCT-NO           PIC 9(10).
016900     05  FILLER                      PIC X(26).
017100*****************************************************************
017200 PROCEDURE DIVISION.
017300*----------------------------------------------------------------
017400* Main procedure
017500*----------------------------------------------------------------
017600 100-MAINTAIN-ACCOUNTS.
017700     PERFORM 200-INITIATE-MAINTENANCE.
017800     PERFORM 200-PROCESS-CREATE-FILE.
017900     PERFORM 200-PROCESS-DELETE-FILE.
017950     PERFORM 200-PROCESS-LIST-FILE.
018000     PERFORM 200-TERMINATE-MAINTENANCE.
018100     STOP RUN.
018200*----------------------------------------------------------------
018300 200-INITIATE-MAINTENANCE.
018400     OPEN    INPUT   CREATE-REQUEST-FILE
018500             INPUT   DELETE-REQUEST-FILE
018510             INPUT   LIST-REQUEST-FILE
018520             OUTPUT  LIST-RESPONSE-FILE
018600             OUTPUT  ACCT-DETAIL-FILE
018700             I-O     ACCTUSR-FILE
018800             I-O     ACCTMST-FILE.
018900     ACCEPT  WS-SYSTEM-TIME FROM TIME.
019000     MOVE    WS-SYSTEM-TIME TO WS-CALL-COUNT.
019100*----------------------------------------------------------------
019200* Run every create-account request through to a detail row, then
019300* every delete-account request - this system always runs
019400* creates ahead of deletes so a same-run close never beats its
019500* own open.
019600*----------------------------------------------------------------
019700 200-PROCESS-CREATE-FILE.
019800     PERFORM 300-READ-CREATE-REQUEST.
019900     PERFORM 300-HANDLE-CREATE-REQUEST
020000         UNTIL CREATE-NOMORE.
020100*----------------------------------------------------------------
020200 200-PROCESS-DELETE-FILE.
020300     PERFORM 300-READ-DELETE-REQUEST.
020400     PERFORM 300-HANDLE-DELETE-REQUEST
020500         UNTIL DELETE-NOMORE.
020550*----------------------------------------------------------------
020560* 02/14/26 RFM AC-0271 - INQUIRY ONLY, RUNS LAST, NEVER TOUCHES
020570* THE MASTER OR THE DETAIL/REPORT FILE.
020580*----------------------------------------------------------------
020590 200-PROCESS-LIST-FILE.
020592     PERFORM 300-READ-LIST-REQUEST.
020594     PERFORM 300-HANDLE-LIST-REQUEST
020596         UNTIL LIST-NOMORE.
020600*----------------------------------------------------------------
020700 200-TERMINATE-MAINTENANCE.
020800     CLOSE   CREATE-REQUEST-FILE
020900             DELETE-REQUEST-FILE
020950             LIST-REQUEST-FILE
020960             LIST-RESPONSE-FILE
021000             ACCT-DETAIL-FILE
021100             ACCTUSR-FILE
021200             ACCTMST-FILE.
021300*----------------------------------------------------------------
021400 300-READ-CREATE-REQUEST.
021500     READ CREATE-REQUEST-FILE
021600         AT END      MOVE "Y" TO CREATE-EOF-SW.
021700*----------------------------------------------------------------
021800 300-READ-DELETE-REQUEST.
021900     READ DELETE-REQUEST-FILE
022000         AT END      MOVE "Y" TO DELETE-EOF-SW.
022050*----------------------------------------------------------------
022060 300-READ-LIST-REQUEST.
022070     READ LIST-REQUEST-FILE
022080         AT END      MOVE "Y" TO LIST-EOF-SW.
022100*----------------------------------------------------------------
022200* 2. LOOK UP ACCOUNT-USER - 3. COUNT EXISTING ACCOUNTS - 4./5.
022300* DRAW AND WRITE A NEW ACCOUNT - 6. EMIT THE DETAIL ROW.
022400*----------------------------------------------------------------
022500 300-HANDLE-CREATE-REQUEST.
022600     MOVE "N" TO WS-REJECT-SW.
022700     MOVE SPACES TO WS-ERROR-CODE.
022800     PERFORM 400-VALIDATE-CREATE-REQUEST.
022900     IF NOT WS-REJECTED
023000         PERFORM 400-DRAW-ACCOUNT-NUMBER
023100         PERFORM 400-WRITE-NEW-ACCOUNT
023200     END-IF.
023300     PERFORM 400-EMIT-CREATE-DETAIL.
023400     PERFORM 300-READ-CREATE-REQUEST.
023500*----------------------------------------------------------------
023600 300-HANDLE-DELETE-REQUEST.
023700     MOVE "N" TO WS-REJECT-SW.
023800     MOVE SPACES TO WS-ERROR-CODE.
023900     PERFORM 400-VALIDATE-DELETE-REQUEST.
024000     IF NOT WS-REJECTED
024100         PERFORM 400-CLOSE-ACCOUNT
024200     END-IF.
024300     PERFORM 400-EMIT-DELETE-DETAIL.
024400     PERFORM 300-READ-DELETE-REQUEST.
024410*----------------------------------------------------------------
024420* 02/14/26 RFM AC-0271 - USER LOOKUP ONLY - ONE REJECT ROW ON A
024430* MISS, OTHERWISE ONE ROW PER ACCOUNT THE USER HOLDS (NONE IS A
024440* VALID, EMPTY RESULT - NOT THE SAME AS USER_NOT_FOUND).
024450*----------------------------------------------------------------
024460 300-HANDLE-LIST-REQUEST.
024470     MOVE "N" TO WS-REJECT-SW.
024480     MOVE SPACES TO WS-ERROR-CODE.
024490     PERFORM 400-VALIDATE-LIST-REQUEST.
024500     IF WS-REJECTED
024510         PERFORM 400-EMIT-LIST-REJECTION
024520     ELSE
024530         PERFORM 400-EMIT-LIST-ACCOUNTS
024540     END-IF.
024550     PERFORM 300-READ-LIST-REQUEST.
024560*----------------------------------------------------------------
024570 400-VALIDATE-LIST-REQUEST.
024580     MOVE LQ-USER-ID-IN TO AU-USER-ID.
024590     READ ACCTUSR-FILE KEY IS AU-USER-ID
024600         INVALID KEY
024610             MOVE "Y"             TO WS-REJECT-SW
024620             MOVE "USER_NOT_FOUND" TO WS-ERROR-CODE.
024630*----------------------------------------------------------------
024640 400-EMIT-LIST-REJECTION.
024650     INITIALIZE LIST-RESPONSE-RECORD.
024660     MOVE WS-ERROR-CODE TO LQ-REJECT-CODE.
024670     WRITE LIST-RESPONSE-LINE FROM LIST-RESPONSE-RECORD.
024680*----------------------------------------------------------------
024690* THE SAME START/STEP/READ-NEXT SCAN 400-COUNT-USER-ACCOUNTS USES
024700* FOR THE CREATE-TIME LIMIT CHECK - ONLY THE STEP PARAGRAPH
024710* DIFFERS, SINCE THIS ONE WRITES A ROW INSTEAD OF TALLYING ONE.
024720 400-EMIT-LIST-ACCOUNTS.
024730     MOVE LQ-USER-ID-IN TO WS-SCAN-USER-ID.
024740     PERFORM 500-START-ACCOUNT-SCAN.
024750     PERFORM 500-STEP-ACCOUNT-LIST
024760         UNTIL ACCTMST-FILE-STAT = "10".
024770*----------------------------------------------------------------
024780* 05/19/87 RKD DP-0121 - USER LOOKUP, THEN THE 10-ACCOUNT LIMIT
024790* FROM TICKET DP-0155 BELOW (RULE 1).
024795*----------------------------------------------------------------
024900 400-VALIDATE-CREATE-REQUEST.
025000     MOVE CR-USER-ID TO AU-USER-ID.
025100     READ ACCTUSR-FILE KEY IS AU-USER-ID
025200         INVALID KEY
025300             MOVE "Y"             TO WS-REJECT-SW
025400             MOVE "USER_NOT_FOUND" TO WS-ERROR-CODE.
025500     IF NOT WS-REJECTED
025600         PERFORM 400-COUNT-USER-ACCOUNTS
025700         IF WS-USER-ACCOUNT-COUNT NOT < 10
025800             MOVE "Y" TO WS-REJECT-SW
025900             MOVE "MAX_ACCOUNT_PER_USER_10" TO WS-ERROR-CODE
026000         END-IF
026100     END-IF.
026200*----------------------------------------------------------------
026300* 03/02/88 RKD DP-0155 - WALK THE ACCOUNT MASTER KEYED BY
026400* ACCOUNT-NUMBER; THERE IS NO USER-ID INDEX IN THIS SYSTEM, SO
026500* A FULL SCAN IS AS GOOD A PLAN AS THE SHOP HAD FOR THE OLD
026600* SUPPLIER-COUNT CHECK IN INVENTORY-UPDATE'S DAY.
026700*----------------------------------------------------------------
026800 400-COUNT-USER-ACCOUNTS.
026850     MOVE CR-USER-ID TO WS-SCAN-USER-ID.
026900     MOVE ZERO TO WS-USER-ACCOUNT-COUNT.
027000     PERFORM 500-START-ACCOUNT-SCAN.
027100     PERFORM 500-STEP-ACCOUNT-SCAN
027200         UNTIL ACCTMST-FILE-STAT = "10".
027300*----------------------------------------------------------------
027400 500-START-ACCOUNT-SCAN.
027410*    02/14/26 RFM AC-0271 - REPOSITION TO THE LOW END OF THE KEY
027420*    RANGE ON EVERY CALL - A 2ND+ SCAN IN THE SAME RUN (THE 2ND+
027430*    CREATE REQUEST'S LIMIT CHECK, OR A LIST-ACCOUNTS REQUEST)
027440*    MUST NOT RESUME READ NEXT RIGHT AFTER A PRIOR AT END.
027450     MOVE SPACES TO ACCTMST-FILE-STAT.
027460     MOVE LOW-VALUES TO AM-ACCOUNT-NUMBER.
027470     START ACCTMST-FILE KEY IS NOT LESS THAN AM-ACCOUNT-NUMBER
027480         INVALID KEY MOVE "10" TO ACCTMST-FILE-STAT
027490     END-START.
027500     IF ACCTMST-FILE-STAT NOT = "10"
027510         PERFORM 500-READ-NEXT-ACCOUNT
027520     END-IF.
027600*----------------------------------------------------------------
027800 500-STEP-ACCOUNT-SCAN.
027900     IF  ACCTMST-FILE-STAT = "00"
028000     AND AM-USER-ID = WS-SCAN-USER-ID
028100         ADD 1 TO WS-USER-ACCOUNT-COUNT
028200     END-IF.
028300     PERFORM 500-READ-NEXT-ACCOUNT.
028350*----------------------------------------------------------------
028360* 02/14/26 RFM AC-0271 - LIST-ACCOUNTS SIDE OF THE SAME SCAN -
028370* WRITES A RESPONSE ROW INSTEAD OF TALLYING A COUNT.
028380*----------------------------------------------------------------
028390 500-STEP-ACCOUNT-LIST.
028400     IF  ACCTMST-FILE-STAT = "00"
028410     AND AM-USER-ID = WS-SCAN-USER-ID
028420         INITIALIZE LIST-RESPONSE-RECORD
028430         MOVE AM-ACCOUNT-NUMBER TO LQ-ACCOUNT-NUMBER
028440         MOVE AM-BALANCE        TO LQ-BALANCE
028450         WRITE LIST-RESPONSE-LINE FROM LIST-RESPONSE-RECORD
028460     END-IF.
028470     PERFORM 500-READ-NEXT-ACCOUNT.
028480*----------------------------------------------------------------
028500 500-READ-NEXT-ACCOUNT.
028600     READ ACCTMST-FILE NEXT RECORD
028700         AT END MOVE "10" TO ACCTMST-FILE-STAT.
028800*----------------------------------------------------------------
028900* 11/19/88 RKD DP-0177 - DRAW CANDIDATES FROM GENERATE-KEY UNTIL
029000* ONE MISSES THE MASTER FILE (RULE 2).  WS-CALL-COUNT GROWS ON
029100* EVERY CALL SO THE SAME SEED NEVER REPEATS WITHIN A RUN.
029200*----------------------------------------------------------------
029300*    PERFORM TESTS BEFORE EACH PASS, SO PRIME THE SWITCH TO
029400*    "COLLISION PENDING" OR THE LOOP WOULD NEVER DRAW AT ALL.
029500 400-DRAW-ACCOUNT-NUMBER.
029600     MOVE ZERO TO WS-DRAW-ATTEMPTS.
029700     MOVE "Y" TO WS-REJECT-SW.
029800     PERFORM 500-DRAW-ONE-CANDIDATE
029900         UNTIL NOT WS-REJECTED.
030000     MOVE WS-KEY-AS-ACCT-NO TO AM-ACCOUNT-NUMBER.
030100*----------------------------------------------------------------
030200 500-DRAW-ONE-CANDIDATE.
030300     ADD 1 TO WS-CALL-COUNT.
030400     ADD 1 TO WS-DRAW-ATTEMPTS.
030500     MOVE "A" TO WS-KEY-TYPE.
030600     MOVE WS-CALL-COUNT TO WS-KEY-SEED.
030700     CALL "GENERATE-KEY" USING WS-KEY-REQUEST.
030800     MOVE WS-KEY-AS-ACCT-NO TO AM-ACCOUNT-NUMBER.
030900     READ ACCTMST-FILE KEY IS AM-ACCOUNT-NUMBER
031000         INVALID KEY      MOVE "N" TO WS-REJECT-SW
031100         NOT INVALID KEY  MOVE "Y" TO WS-REJECT-SW.
031200*----------------------------------------------------------------
031300* 5. WRITE THE NEW ACCOUNT - STATUS IN_USE, TODAY'S TIMESTAMP.
031400*----------------------------------------------------------------
031500 400-WRITE-NEW-ACCOUNT.
031600     PERFORM 500-STAMP-TODAY.
031700     MOVE WS-CALL-COUNT           TO AM-ACCOUNT-ID.
031800     MOVE CR-USER-ID              TO AM-USER-ID.
031900     MOVE "IN_USE      "          TO AM-ACCOUNT-STATUS.
032000     MOVE CR-INITIAL-BALANCE      TO AM-BALANCE.
032100     MOVE WS-TODAY                TO AM-REGISTERED-AT.
032200     MOVE SPACES                  TO AM-UNREGISTERED-AT.
032300     WRITE ACCTMST-RECORD
032400         INVALID KEY DISPLAY "DUP ACCT NO ON CREATE, REDRAW".
032500*----------------------------------------------------------------
032600 500-STAMP-TODAY.
032700     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
032800     ACCEPT WS-SYSTEM-TIME FROM TIME.
032900     MOVE WS-DATE-YYYY             TO WS-TODAY-YYYY.
033000     MOVE WS-DATE-MM                TO WS-TODAY-MM.
033100     MOVE WS-DATE-DD                TO WS-TODAY-DD.
033200     MOVE WS-TIME-HH                TO WS-TODAY-HH.
033300     MOVE WS-TIME-MI                TO WS-TODAY-MI.
033400     MOVE WS-TIME-SS                TO WS-TODAY-SS.
033500*----------------------------------------------------------------
033600 400-EMIT-CREATE-DETAIL.
033700     INITIALIZE ACCTDTL-RECORD.
033800     MOVE "CREATE      "          TO DT-OPERATION.
033900     IF NOT WS-REJECTED
034000         MOVE AM-ACCOUNT-NUMBER   TO DT-ACCOUNT-NUMBER
034100         MOVE "S"                 TO DT-RESULT
034200         MOVE CR-INITIAL-BALANCE  TO DT-AMOUNT
034300     ELSE
034400         MOVE SPACES               TO DT-ACCOUNT-NUMBER
034500         MOVE "F"                 TO DT-RESULT
034600         MOVE WS-ERROR-CODE       TO DT-ERROR-CODE
034700     END-IF.
034800     WRITE ACCTDTL-RECORD.
034900*----------------------------------------------------------------
035000* 2. USER LOOKUP - 3. ACCOUNT LOOKUP - 4A. OWNERSHIP - 4B.
035100* STATUS - 4C. ZERO BALANCE (RULES 5, 6, 7, PRECEDENCE RULE 12).
035200*----------------------------------------------------------------
035300 400-VALIDATE-DELETE-REQUEST.
035400     MOVE DR-USER-ID TO AU-USER-ID.
035500     READ ACCTUSR-FILE KEY IS AU-USER-ID
035600         INVALID KEY
035700             MOVE "Y"              TO WS-REJECT-SW
035800             MOVE "USER_NOT_FOUND" TO WS-ERROR-CODE.
035900     IF NOT WS-REJECTED
036000         MOVE DR-ACCOUNT-NUMBER TO AM-ACCOUNT-NUMBER
036100         READ ACCTMST-FILE KEY IS AM-ACCOUNT-NUMBER
036200             INVALID KEY
036300                 MOVE "Y" TO WS-REJECT-SW
036400                 MOVE "ACCOUNT_NOT_FOUND" TO WS-ERROR-CODE
036500         END-READ
036600     END-IF.
036700     IF NOT WS-REJECTED
036800     AND AM-USER-ID NOT = DR-USER-ID
036900         MOVE "Y" TO WS-REJECT-SW
037000         MOVE "USER_ACCOUNT_UN_MATCH" TO WS-ERROR-CODE
037100     END-IF.
037200     IF NOT WS-REJECTED
037300     AND AM-STATUS-UNREG
037400         MOVE "Y" TO WS-REJECT-SW
037500         MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO WS-ERROR-CODE
037600     END-IF.
037700     IF NOT WS-REJECTED
037800     AND AM-BALANCE NOT = ZERO
037900         MOVE "Y" TO WS-REJECT-SW
038000         MOVE "BALANCE_NOT_EMPTY" TO WS-ERROR-CODE
038100     END-IF.
038200*----------------------------------------------------------------
038300* 5. CLOSE THE ACCOUNT - STATUS UNREGISTERED, STAMP TODAY.
038400*----------------------------------------------------------------
038500 400-CLOSE-ACCOUNT.
038600     PERFORM 500-STAMP-TODAY.
038700     MOVE "UNREGISTERED"           TO AM-ACCOUNT-STATUS.
038800     MOVE WS-TODAY                 TO AM-UNREGISTERED-AT.
038900     REWRITE ACCTMST-RECORD
039000         INVALID KEY DISPLAY "CANNOT REWRITE ON DELETE".
039100*----------------------------------------------------------------
039200 400-EMIT-DELETE-DETAIL.
039300     INITIALIZE ACCTDTL-RECORD.
039400     MOVE "DELETE      "           TO DT-OPERATION.
039500     MOVE DR-ACCOUNT-NUMBER        TO DT-ACCOUNT-NUMBER.
039600     IF NOT WS-REJECTED
039700         MOVE "S"                  TO DT-RESULT
039800     ELSE
039900         MOVE "F"                  TO DT-RESULT
040000         MOVE WS-ERROR-CODE        TO DT-ERROR-CODE
040100     END-IF.
040200     WRITE ACCTDTL-RECORD.
