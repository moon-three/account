000100*****************************************************************
000200* ACCOUNT-LOAD
000300*    Converts the two reference/master extracts that come in
000400*    from the upstream customer and account feeds - both plain
000500*    line-sequential files - into the indexed working copies
000600*    that ACCOUNT-MAINT, ACCOUNT-POST and ACCOUNT-REPORT run
000700*    against for the night's posting cycle.  Run once, first,
000800*    ahead of the maintenance and posting steps.
000900*
001000* Files Used
001100*    - Customer Extract (line sequential) : ACCTUSR.TXT
001200*    - Customer Working File (indexed)    : ACCTUSR
001300*    - Account Extract (line sequential)  : ACCTMST.TXT
001400*    - Account Working File (indexed)     : ACCTMST
001500*
001600* CHANGE LOG
001700*    11/24/16  ACCT-TEAM  ORIGINAL - CONVERT-FILE, INVENTORY AND
001800*                         SUPPLIER FEEDS TO INDEXED FILES.
001900*    05/02/87  RKD  TICKET DP-0120  RECAST FOR DEPOSIT ACCOUNTS -
002000*                   CUSTOMER/ACCOUNT FEEDS REPLACE
002100*                   THE INVENTORY/SUPPLIER FEEDS.
002200*    11/19/88  RKD  TICKET DP-0177  ACCOUNT NUMBER CARRIED AS A
002300*                   NUMERIC REDEFINE FOR THE UNIQUENESS CHECK IN
002400*                   ACCOUNT-MAINT.
002500*    07/21/99  RKD  TICKET DP-0601  Y2K - TIMESTAMP FIELDS ARE
002600*                   ALREADY 4-DIGIT YEAR, REVIEWED AND CLOSED.
002700*    02/14/01  LMS  TICKET DP-0648  LOAD COUNTS WRITTEN TO THE
002800*                   CONSOLE SO OPERATIONS CAN CONFIRM ROW COUNTS.
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.               ACCOUNT-LOAD.
003200 AUTHOR.                   R K DELACROIX.
003300 INSTALLATION.             FIRST COMMONWEALTH SAVINGS - DP DIV.
003400 DATE-WRITTEN.             MAY 2, 1987.
003500 DATE-COMPILED.
003600 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*----------------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.          ASUS X751.
004200 OBJECT-COMPUTER.          ASUS X751.
004300 SPECIAL-NAMES.            C01 IS TOP-OF-FORM.
004400*----------------------------------------------------------------
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT  ACCTUSR-FILE-IN
004800             ASSIGN TO "D:\ACCTUSR.TXT"
004900             ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT  ACCTUSR-FILE-OUT
005200             ASSIGN TO "D:\ACCTUSR"
005300             ORGANIZATION IS INDEXED
005400             ACCESS MODE IS SEQUENTIAL
005500             RECORD KEY IS AU-USER-ID-OUT
005600             FILE STATUS IS ACCTUSR-FILE-STATUS.
005700
005800     SELECT  ACCTMST-FILE-IN
005900             ASSIGN TO "D:\ACCTMST.TXT"
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT  ACCTMST-FILE-OUT
006300             ASSIGN TO "D:\ACCTMST"
006400             ORGANIZATION IS INDEXED
006500             ACCESS MODE IS SEQUENTIAL
006600             RECORD KEY IS AM-ACCOUNT-NUMBER-OUT
006700             FILE STATUS IS ACCTMST-FILE-STATUS.
006800*****************************************************************
006900 DATA DIVISION.
007000*----------------------------------------------------------------
007100 FILE SECTION.
007200 FD  ACCTUSR-FILE-IN
007300     RECORD CONTAINS 39 CHARACTERS
007400     DATA RECORD IS ACCTUSR-RECORD-IN.
007500 01  ACCTUSR-RECORD-IN.
007600     05  AU-USER-ID-IN           PIC 9(09).
007700     05  AU-USER-NAME-IN         PIC X(30).
007800
007900*    02/14/01 LMS AC-0233 - OUT RECORD MUST MATCH THE ACCTUSR.CPY
008000*    LAYOUT BYTE FOR BYTE SINCE ACCOUNT-MAINT/ACCOUNT-POST READ
008100*    THIS SAME INDEXED FILE VIA THAT COPYBOOK.
008200 FD  ACCTUSR-FILE-OUT
008300     RECORD CONTAINS 48 CHARACTERS
008400     DATA RECORD IS ACCTUSR-RECORD-OUT.
008500 01  ACCTUSR-RECORD-OUT.
008600     05  AU-USER-ID-OUT          PIC 9(09).
008700     05  AU-USER-NAME-OUT        PIC X(30).
008800     05  FILLER                  PIC X(09).
008900
009000*    11/19/88 RKD DP-0177 - ACCOUNT NUMBER CARRIED NUMERIC BELOW.
009100 FD  ACCTMST-FILE-IN
009200     RECORD CONTAINS 96 CHARACTERS
009300     DATA RECORD IS ACCTMST-RECORD-IN.
009400 01  ACCTMST-RECORD-IN.
009500     05  AM-ACCOUNT-ID-IN        PIC 9(09).
009600     05  AM-USER-ID-IN           PIC 9(09).
009700     05  AM-ACCOUNT-NUMBER-IN    PIC X(10).
009800     05  AM-ACCOUNT-STATUS-IN    PIC X(12).
009900     05  AM-BALANCE-IN           PIC S9(15).
010000     05  AM-REGISTERED-AT-IN     PIC X(19).
010100     05  AM-UNREGISTERED-AT-IN   PIC X(19).
010200     05  FILLER                  PIC X(03).
010300
010400*    02/14/01 LMS AC-0233 - OUT RECORD MUST MATCH THE ACCTMST.CPY
010500*    LAYOUT BYTE FOR BYTE - BALANCE IS PACKED HERE, NOT DISPLAY.
010600 FD  ACCTMST-FILE-OUT
010700     RECORD CONTAINS 100 CHARACTERS
010800     DATA RECORD IS ACCTMST-RECORD-OUT.
010900 01  ACCTMST-RECORD-OUT.
011000     05  AM-ACCOUNT-ID-OUT       PIC 9(09).
011100     05  AM-USER-ID-OUT          PIC 9(09).
011200     05  AM-ACCOUNT-NUMBER-OUT   PIC X(10).
011300     05  AM-ACCT-NO-OUT-NUM REDEFINES AM-ACCOUNT-NUMBER-OUT
011400                                 PIC 9(10).
011500     05  AM-ACCOUNT-STATUS-OUT   PIC X(12).
011600     05  AM-BALANCE-OUT          PIC S9(15) COMP-3.
011700     05  AM-REGISTERED-AT-OUT    PIC X(19).
011800     05  AM-REG-AT-OUT-BRK REDEFINES AM-REGISTERED-AT-OUT.
011900         10  AM-REG-YYYY-OUT     PIC 9(04).
012000         10  FILLER              PIC X(15).
012100     05  AM-UNREGISTERED-AT-OUT  PIC X(19).
012200     05  AM-UNREG-AT-OUT-BRK REDEFINES AM-UNREGISTERED-AT-OUT.
012300         10  AM-UNREG-YYYY-OUT   PIC 9(04).
012400         10  FILLER              PIC X(15).
012500     05  FILLER                  PIC X(14).
012600*----------------------------------------------------------------
012700 WORKING-STORAGE SECTION.
012800*----------------------------------------------------------------
012900 01  SWITCHES-AND-COUNTERS.
013000     05  EOF-SW                  PIC X(01).
013100         88  NOMORE-RECORD              VALUE "Y".
013200     05  ACCTUSR-FILE-STATUS     PIC X(02).
013300     05  ACCTMST-FILE-STATUS     PIC X(02).
013400     05  WS-USER-LOAD-COUNT      PIC 9(05) COMP VALUE ZERO.
013500     05  WS-ACCT-LOAD-COUNT      PIC 9(05) COMP VALUE ZERO.
013600*****************************************************************
013700 PROCEDURE DIVISION.
013800*----------------------------------------------------------------
013900* Main procedure
014000*----------------------------------------------------------------
014100 100-LOAD-ACCOUNT-FILES.
014200     PERFORM 200-LOAD-CUSTOMER-FILE.
014300     PERFORM 200-LOAD-ACCOUNT-FILE.
014400     STOP RUN.
014500*----------------------------------------------------------------
014600 200-LOAD-CUSTOMER-FILE.
014700     PERFORM 300-INITIATE-USER-LOAD.
014800     PERFORM 300-PROCEED-USER-LOAD UNTIL NOMORE-RECORD.
014900     PERFORM 300-TERMINATE-USER-LOAD.
015000*----------------------------------------------------------------
015100 200-LOAD-ACCOUNT-FILE.
015200     PERFORM 300-INITIATE-ACCT-LOAD.
015300     PERFORM 300-PROCEED-ACCT-LOAD UNTIL NOMORE-RECORD.
015400     PERFORM 300-TERMINATE-ACCT-LOAD.
015500*----------------------------------------------------------------
015600* Open extract and working files, reset switches/counters, and
015700* read the very first customer extract record.
015800*----------------------------------------------------------------
015900 300-INITIATE-USER-LOAD.
016000     OPEN    INPUT   ACCTUSR-FILE-IN
016100             OUTPUT  ACCTUSR-FILE-OUT.
016200     INITIALIZE SWITCHES-AND-COUNTERS.
016300     PERFORM 400-READ-USER-EXTRACT.
016400*----------------------------------------------------------------
016500 300-PROCEED-USER-LOAD.
016600     PERFORM 400-WRITE-USER-RECORD.
016700     PERFORM 400-READ-USER-EXTRACT.
016800*----------------------------------------------------------------
016900 300-TERMINATE-USER-LOAD.
017000     CLOSE   ACCTUSR-FILE-IN
017100             ACCTUSR-FILE-OUT.
017200     DISPLAY "CUSTOMER LOADED, ROWS=" WS-USER-LOAD-COUNT.
017300*----------------------------------------------------------------
017400 300-INITIATE-ACCT-LOAD.
017500     OPEN    INPUT   ACCTMST-FILE-IN
017600             OUTPUT  ACCTMST-FILE-OUT.
017700     MOVE "N" TO EOF-SW.
017800     PERFORM 400-READ-ACCT-EXTRACT.
017900*----------------------------------------------------------------
018000 300-PROCEED-ACCT-LOAD.
018100     PERFORM 400-WRITE-ACCT-RECORD.
018200     PERFORM 400-READ-ACCT-EXTRACT.
018300*----------------------------------------------------------------
018400 300-TERMINATE-ACCT-LOAD.
018500     CLOSE   ACCTMST-FILE-IN
018600             ACCTMST-FILE-OUT.
018700     DISPLAY "ACCOUNT MASTER LOADED, ROWS=" WS-ACCT-LOAD-COUNT.
018800*----------------------------------------------------------------
018900 400-READ-USER-EXTRACT.
019000     READ ACCTUSR-FILE-IN
019100             AT END      MOVE "Y" TO EOF-SW.
019200*----------------------------------------------------------------
019300 400-READ-ACCT-EXTRACT.
019400     READ ACCTMST-FILE-IN
019500             AT END      MOVE "Y" TO EOF-SW.
019600*----------------------------------------------------------------
019700 400-WRITE-USER-RECORD.
019800     MOVE AU-USER-ID-IN      TO AU-USER-ID-OUT.
019900     MOVE AU-USER-NAME-IN    TO AU-USER-NAME-OUT.
020000     WRITE ACCTUSR-RECORD-OUT
020100         INVALID KEY DISPLAY "DUP USER-ID: " AU-USER-ID-IN.
020200     ADD 1 TO WS-USER-LOAD-COUNT.
020300*----------------------------------------------------------------
020400 400-WRITE-ACCT-RECORD.
020500     MOVE AM-ACCOUNT-ID-IN       TO AM-ACCOUNT-ID-OUT.
020600     MOVE AM-USER-ID-IN          TO AM-USER-ID-OUT.
020700     MOVE AM-ACCOUNT-NUMBER-IN   TO AM-ACCOUNT-NUMBER-OUT.
020800     MOVE AM-ACCOUNT-STATUS-IN   TO AM-ACCOUNT-STATUS-OUT.
020900     MOVE AM-BALANCE-IN          TO AM-BALANCE-OUT.
021000     MOVE AM-REGISTERED-AT-IN    TO AM-REGISTERED-AT-OUT.
021100     MOVE AM-UNREGISTERED-AT-IN  TO AM-UNREGISTERED-AT-OUT.
021200     WRITE ACCTMST-RECORD-OUT
021300         INVALID KEY DISPLAY "DUP ACCT: " AM-ACCOUNT-NUMBER-IN.
021400     ADD 1 TO WS-ACCT-LOAD-COUNT.
