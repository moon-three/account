000100*****************************************************************
000200* GENERATE-KEY
000300*    Called subprogram.  Hands back either a 10-digit account
000400*    number or a 32-character hex-looking transaction id, driven
000500*    off a caller-supplied seed (the caller's own call counter).
000600*    Kept as a single small CALLed routine, same shape as the
000700*    old COMPUTE-VALUE fund-pricing helper it replaced.
000800*
000900* CHANGE LOG
001000*    11/03/86  RKD  ORIGINAL - WRITTEN AS COMPUTE-VALUE, A FUND
001100*                   PRICE EXTENSION HELPER FOR STOCKAPP.
001200*    04/18/89  RKD  TICKET DP-0362  RENAMED/RECAST AS A GENERAL
001300*                   KEY GENERATOR FOR THE NEW DEPOSIT SYSTEM.
001400*    09/02/90  LMS  TICKET DP-0401  ADDED THE 32-BYTE HEX ID
001500*                   BRANCH FOR TRANSACTION POSTING.
001600*    02/11/92  LMS  TICKET DP-0455  OVERFLOW GUARD ON THE WORK
001700*                   SEED - NEGATIVE PRODUCTS WERE LEAKING THROUGH
001800*    06/30/94  JFB  TICKET DP-0512  WIDENED ACCOUNT NUMBER RANGE
001900*                   TO THE FULL 10-DIGIT SPAN PER AUDIT REQUEST.
002000*    01/08/96  TAW  TICKET DP-0560  COMMENT CLEANUP, NO LOGIC
002100*                   CHANGE.
002200*    08/14/98  RKD  TICKET DP-0599  Y2K REVIEW - NO 2-DIGIT YEAR
002300*                   FIELDS IN THIS PROGRAM, REVIEWED AND CLOSED.
002400*    03/22/01  CMQ  TICKET DP-0647  HEX ALPHABET MOVED TO A
002500*                   REDEFINED TABLE FOR READABILITY.
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.               GENERATE-KEY.
002900 AUTHOR.                   R K DELACROIX.
003000 INSTALLATION.             FIRST COMMONWEALTH SAVINGS - DP DIV.
003100 DATE-WRITTEN.              NOVEMBER 3, 1986.
003200 DATE-COMPILED.
003300 SECURITY.                 CONFIDENTIAL - INTERNAL USE ONLY.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600*----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.          ASUS X751.
003900 OBJECT-COMPUTER.          ASUS X751.
004000 SPECIAL-NAMES.            C01 IS TOP-OF-FORM.
004100*****************************************************************
004200 DATA DIVISION.
004300*----------------------------------------------------------------
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------
004600 01  WS-HEX-ALPHABET.
004700*    03/22/01 CMQ DP-0647 - TABLE OF HEX DIGITS, SEE REDEFINES
004800     05  FILLER              PIC X(16) VALUE "0123456789ABCDEF".
004900 01  WS-HEX-TABLE REDEFINES WS-HEX-ALPHABET.
005000     05  WS-HEX-CHAR         PIC X OCCURS 16 TIMES.
005100*
005200 01  WS-WORK-SEED            PIC S9(18) COMP.
005300 01  WS-WORK-SEED-X REDEFINES WS-WORK-SEED.
005400     05  FILLER              PIC X(08).
005500*
005600 01  WS-QUOTIENT             PIC S9(18) COMP.
005700 01  WS-REMAINDER            PIC S9(10) COMP.
005800 01  WS-HEX-INDEX            PIC S9(04) COMP.
005900 01  WS-SUBSCRIPT            PIC S9(04) COMP.
006000 01  WS-ACCT-NO-EDIT         PIC 9(10).
006100*----------------------------------------------------------------
006200 LINKAGE SECTION.
006300*----------------------------------------------------------------
006400*    04/18/89 RKD DP-0362 - CALLER PASSES KEY-TYPE AND A SEED,
006500*    GETS BACK A GENERATED KEY LEFT-JUSTIFIED IN LK-GENERATED-KEY
006600 01  LK-KEY-REQUEST.
006700     05  LK-KEY-TYPE         PIC X(01).
006800         88  LK-TYPE-ACCOUNT-NO      VALUE "A".
006900         88  LK-TYPE-TRANSACTION-ID  VALUE "T".
007000     05  LK-RANDOM-SEED       PIC S9(09) COMP.
007100     05  LK-GENERATED-KEY     PIC X(32).
007200     05  FILLER               PIC X(04).
007300 01  LK-KEY-REQUEST-GRP REDEFINES LK-KEY-REQUEST.
007400*    03/22/01 CMQ DP-0647 - FOUR 8-BYTE CHUNKS, FOR A USERLOG
007500*    SNAPSHOT IF THIS EVER NEEDS TO BE TRACED IN PRODUCTION.
007600     05  FILLER               PIC X(05).
007700     05  LK-KEY-CHUNK         PIC X(08) OCCURS 4 TIMES.
007800*****************************************************************
007900 PROCEDURE DIVISION USING LK-KEY-REQUEST.
008000*----------------------------------------------------------------
008100 100-GENERATE-KEY.
008200     MOVE SPACES TO LK-GENERATED-KEY.
008300     EVALUATE TRUE
008400         WHEN LK-TYPE-ACCOUNT-NO
008500             PERFORM 200-GENERATE-ACCOUNT-NO
008600         WHEN LK-TYPE-TRANSACTION-ID
008700             PERFORM 200-GENERATE-TRANSACTION-ID
008800         WHEN OTHER
008900             CONTINUE
009000     END-EVALUATE.
009100     EXIT PROGRAM.
009200*----------------------------------------------------------------
009300* 04/18/89 RKD DP-0362 - SCALE THE LCG SEED INTO THE FULL
009400*    10-DIGIT ACCOUNT NUMBER RANGE, 1,000,000,000-9,999,999,999.
009500*----------------------------------------------------------------
009600 200-GENERATE-ACCOUNT-NO.
009700     COMPUTE WS-WORK-SEED = (LK-RANDOM-SEED * 104729) + 7.
009800     IF WS-WORK-SEED < 0
009900         COMPUTE WS-WORK-SEED = WS-WORK-SEED * -1
010000     END-IF.
010100     DIVIDE WS-WORK-SEED BY 9000000000 GIVING WS-QUOTIENT
010200         REMAINDER WS-REMAINDER.
010300     COMPUTE WS-ACCT-NO-EDIT = 1000000000 + WS-REMAINDER.
010400     MOVE WS-ACCT-NO-EDIT TO LK-GENERATED-KEY (1:10).
010500*----------------------------------------------------------------
010600* 09/02/90 LMS DP-0401 - WALK 32 HEX DIGITS OFF THE EVOLVING SEED
010700*    ONE CHARACTER AT A TIME, VIA THE HEX-CHAR TABLE.
010800*----------------------------------------------------------------
010900 200-GENERATE-TRANSACTION-ID.
011000     MOVE LK-RANDOM-SEED TO WS-WORK-SEED.
011100     MOVE 1 TO WS-SUBSCRIPT.
011200     PERFORM 300-EMIT-HEX-DIGIT THRU 300-EMIT-HEX-DIGIT-EXIT
011300         UNTIL WS-SUBSCRIPT > 32.
011400*----------------------------------------------------------------
011500* 02/11/92 LMS DP-0455 - GUARD AGAINST A NEGATIVE PRODUCT LEAKING
011600*    A SIGN CHARACTER INTO THE REMAINDER CALCULATION BELOW.
011700*----------------------------------------------------------------
011800 300-EMIT-HEX-DIGIT.
011900     COMPUTE WS-WORK-SEED =
012000             (WS-WORK-SEED * 31) + WS-SUBSCRIPT + LK-RANDOM-SEED.
012100     IF WS-WORK-SEED < 0
012200         COMPUTE WS-WORK-SEED = WS-WORK-SEED * -1
012300     END-IF.
012400     DIVIDE WS-WORK-SEED BY 16 GIVING WS-QUOTIENT
012500         REMAINDER WS-HEX-INDEX.
012600     COMPUTE WS-HEX-INDEX = WS-HEX-INDEX + 1.
012700     MOVE WS-HEX-CHAR (WS-HEX-INDEX)
012800         TO LK-GENERATED-KEY (WS-SUBSCRIPT:1).
012900     ADD 1 TO WS-SUBSCRIPT.
013000 300-EMIT-HEX-DIGIT-EXIT.
013100     EXIT.
013200
