000100*****************************************************************
000200* ACCTUSR.CPY  --  DEPOSIT ACCOUNT CUSTOMER (OWNER) RECORD
000300*    Reference data, one row per customer, loaded nightly from
000400*    the upstream customer extract.  Searched by USER-ID.
000500*
000600*    11/24/16  ACCT-TEAM   ORIGINAL SUPPLIER REFERENCE LAYOUT
000700*    03/09/98  RKD  TICKET AC-0114  RECAST AS CUSTOMER REFERENCE
000800*    11/02/99  RKD  TICKET AC-0199  WIDENED NAME TO X(30)
000900*****************************************************************
001000 01  ACCTUSR-RECORD.
001100     05  AU-USER-ID              PIC 9(09).
001200     05  AU-USER-NAME            PIC X(30).
001300*    RESERVED FOR A FUTURE ADDRESS/CONTACT EXTRACT FIELD.
001400     05  FILLER                  PIC X(09).
