000100*****************************************************************
000200* ACCTDTL.CPY  --  POSTING DETAIL / REPORT RECORD
000300*    One row per processed request, written by ACCOUNT-MAINT and
000400*    ACCOUNT-POST, read back by ACCOUNT-REPORT for the nightly
000500*    posting report.  Layout mirrors the report column spec.
000600*
000700*    02/14/01  LMS  TICKET AC-0234  ORIGINAL
000800*****************************************************************
000900 01  ACCTDTL-RECORD.
001000     05  DT-OPERATION            PIC X(12).
001100         88  DT-OP-CREATE            VALUE "CREATE      ".
001200         88  DT-OP-DELETE            VALUE "DELETE      ".
001300         88  DT-OP-USE               VALUE "USE         ".
001400         88  DT-OP-CANCEL            VALUE "CANCEL      ".
001500     05  DT-ACCOUNT-NUMBER        PIC X(10).
001600     05  DT-RESULT                PIC X(01).
001700         88  DT-RESULT-SUCCESS        VALUE "S".
001800         88  DT-RESULT-FAILURE        VALUE "F".
001900     05  DT-TRANSACTION-ID        PIC X(32).
002000     05  DT-AMOUNT                PIC S9(15) COMP-3.
002100     05  DT-ERROR-CODE            PIC X(30).
002200*    ROOM TO GROW WITHOUT RESIZING THE DETAIL FILE AGAIN.
002300     05  FILLER                   PIC X(07).
