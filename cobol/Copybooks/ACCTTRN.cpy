000100*****************************************************************
000200* ACCTTRN.CPY  --  TRANSACTION LEDGER RECORD
000300*    Append-only.  One row per posted USE or CANCEL request,
000400*    success or failure.  Keyed by TRANSACTION-ID for the
000500*    cancel-balance lookup; never rewritten once posted.
000600*
000700*    11/24/16  ACCT-TEAM   ORIGINAL TRANSACTION-CODE LAYOUT
000800*    03/09/98  RKD  TICKET AC-0114  RECAST AS LEDGER RECORD
000900*    07/21/99  RKD  TICKET AC-0190  Y2K - 4-DIGIT YEAR IN DATES
001000*****************************************************************
001100 01  ACCTTRN-RECORD.
001200*    32-CHARACTER HEX-LOOKING ID, NO DASHES - SEE GENERATE-KEY.
001300     05  AT-TRANSACTION-ID       PIC X(32).
001400     05  AT-ACCOUNT-ID           PIC 9(09).
001500     05  AT-ACCOUNT-NUMBER       PIC X(10).
001600     05  AT-TRANSACTION-TYPE     PIC X(06).
001700         88  AT-TYPE-USE             VALUE "USE   ".
001800         88  AT-TYPE-CANCEL          VALUE "CANCEL".
001900     05  AT-TRANSACTION-RESULT   PIC X(01).
002000         88  AT-RESULT-SUCCESS       VALUE "S".
002100         88  AT-RESULT-FAILURE       VALUE "F".
002200*    WHOLE-UNIT SIGNED AMOUNTS, PACKED - SAME CONVENTION AS THE
002300*    ACCOUNT MASTER BALANCE FIELD (AC-0114).
002400     05  AT-AMOUNT                PIC S9(15) COMP-3.
002500     05  AT-BALANCE-SNAPSHOT      PIC S9(15) COMP-3.
002600     05  AT-TRANSACTED-AT         PIC X(19).
002700     05  AT-TRANSACTED-AT-BRK REDEFINES AT-TRANSACTED-AT.
002800         10  AT-TRN-YYYY          PIC 9(04).
002900         10  FILLER               PIC X.
003000         10  AT-TRN-MM            PIC 9(02).
003100         10  FILLER               PIC X.
003200         10  AT-TRN-DD            PIC 9(02).
003300         10  FILLER               PIC X.
003400         10  AT-TRN-HH            PIC 9(02).
003500         10  FILLER               PIC X.
003600         10  AT-TRN-MI            PIC 9(02).
003700         10  FILLER               PIC X.
003800         10  AT-TRN-SS            PIC 9(02).
003900*    ROOM TO GROW WITHOUT RESIZING THE LEDGER FILE AGAIN.
004000     05  FILLER                   PIC X(09).
