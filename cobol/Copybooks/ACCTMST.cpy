000100*****************************************************************
000200* ACCTMST.CPY  --  DEPOSIT ACCOUNT MASTER RECORD
000300*    One row per account.  Shared by the load, maintenance,
000400*    posting and report programs via COPY so the layout only
000500*    has to change in one place.
000600*
000700*    11/24/16  ACCT-TEAM   ORIGINAL INVENTORY MASTER LAYOUT
000800*    03/09/98  RKD  TICKET AC-0114  RECAST AS ACCOUNT MASTER
000900*    07/21/99  RKD  TICKET AC-0190  Y2K - 4-DIGIT YEAR IN DATES
001000*    02/14/01  LMS  TICKET AC-0233  ADDED UNREGISTERED-AT BREAK
001100*****************************************************************
001200 01  ACCTMST-RECORD.
001300*    SURROGATE KEY AND OWNING CUSTOMER -------------------------
001400     05  AM-ACCOUNT-ID           PIC 9(09).
001500     05  AM-USER-ID              PIC 9(09).
001600*    10-DIGIT ACCOUNT NUMBER, ALSO CARRIED NUMERIC FOR THE
001700*    RANDOM-DRAW UNIQUENESS CHECK IN THE MAINTENANCE PROGRAM.
001800     05  AM-ACCOUNT-NUMBER       PIC X(10).
001900     05  AM-ACCT-NO-NUMERIC REDEFINES AM-ACCOUNT-NUMBER
002000                                 PIC 9(10).
002100*    ACCOUNT STATUS ---------------------------------------------
002200     05  AM-ACCOUNT-STATUS       PIC X(12).
002300         88  AM-STATUS-IN-USE        VALUE "IN_USE      ".
002400         88  AM-STATUS-UNREG         VALUE "UNREGISTERED".
002500*    BALANCE IS A WHOLE-UNIT SIGNED AMOUNT, PACKED PER THE
002600*    AC-0114 CONVERSION SPEC - NO CENTS IN THIS SYSTEM.
002700     05  AM-BALANCE              PIC S9(15) COMP-3.
002800*    TIMESTAMPS ARE STORED X(19) "YYYY-MM-DD-HH.MM.SS" AND ALSO
002900*    BROKEN OUT BELOW FOR EDITING ON THE REPORT AND FOR THE
003000*    ZERO/BLANK TEST WHEN AN ACCOUNT IS STILL OPEN.
003100     05  AM-REGISTERED-AT        PIC X(19).
003200     05  AM-REG-AT-BRK REDEFINES AM-REGISTERED-AT.
003300         10  AM-REG-YYYY         PIC 9(04).
003400         10  FILLER              PIC X.
003500         10  AM-REG-MM           PIC 9(02).
003600         10  FILLER              PIC X.
003700         10  AM-REG-DD           PIC 9(02).
003800         10  FILLER              PIC X.
003900         10  AM-REG-HH           PIC 9(02).
004000         10  FILLER              PIC X.
004100         10  AM-REG-MI           PIC 9(02).
004200         10  FILLER              PIC X.
004300         10  AM-REG-SS           PIC 9(02).
004400     05  AM-UNREGISTERED-AT      PIC X(19).
004500     05  AM-UNREG-AT-BRK REDEFINES AM-UNREGISTERED-AT.
004600         10  AM-UNREG-YYYY       PIC 9(04).
004700         10  FILLER              PIC X.
004800         10  AM-UNREG-MM         PIC 9(02).
004900         10  FILLER              PIC X.
005000         10  AM-UNREG-DD         PIC 9(02).
005100         10  FILLER              PIC X.
005200         10  AM-UNREG-HH         PIC 9(02).
005300         10  FILLER              PIC X.
005400         10  AM-UNREG-MI         PIC 9(02).
005500         10  FILLER              PIC X.
005600         10  AM-UNREG-SS         PIC 9(02).
005700*    ROOM TO GROW WITHOUT RESIZING THE INDEXED FILE AGAIN.
005800     05  FILLER                  PIC X(14).
